000100*--------------------------------------------------------------------*
000110* RLCONNC  -- Satzbild eines Streckenverbindungssatzes (Connection)  *
000120*             Eingelesen aus RAILNET (Fixspalten-Textdatei).         *
000130*             Praefix: CN-                                           *
000140*--------------------------------------------------------------------*
000150 01          CONNECTION-RECORD.
000160     05      CN-ROUTE-ID             PIC X(10).
000170     05      CN-DEPARTURE-CITY       PIC X(30).
000180     05      CN-ARRIVAL-CITY         PIC X(30).
000190     05      CN-DEPARTURE-TIME       PIC 9(04).
000200     05      CN-ARRIVAL-TIME         PIC 9(04).
000210     05      CN-ARRIVAL-DAY-OFFSET   PIC 9(01).
000220     05      CN-TRAIN-TYPE           PIC X(15).
000230     05      CN-DAYS-OF-OPERATION.
000240         10  CN-DAY-MON              PIC X.
000250             88 CN-OPER-MON                VALUE "1".
000260         10  CN-DAY-TUE              PIC X.
000270             88 CN-OPER-TUE                VALUE "1".
000280         10  CN-DAY-WED              PIC X.
000290             88 CN-OPER-WED                VALUE "1".
000300         10  CN-DAY-THU              PIC X.
000310             88 CN-OPER-THU                VALUE "1".
000320         10  CN-DAY-FRI              PIC X.
000330             88 CN-OPER-FRI                VALUE "1".
000340         10  CN-DAY-SAT              PIC X.
000350             88 CN-OPER-SAT                VALUE "1".
000360         10  CN-DAY-SUN              PIC X.
000370             88 CN-OPER-SUN                VALUE "1".
000380     05      CN-FIRST-CLASS-RATE     PIC 9(05).
000390     05      CN-SECOND-CLASS-RATE    PIC 9(05).
000400     05      CN-DURATION-MIN         PIC 9(05) COMP.
000410     05      FILLER                  PIC X(20).
