000100*--------------------------------------------------------------------*
000110* RLBKTXC  -- Satzbild eines Buchungsauftrags (Transaktion), Ablage- *
000120*             datei RLBKTXF, 1 Auftrag pro Satz.  Praefix: BT-       *
000130*             Der Auftragstyp BT-TRANS-CODE bestimmt, welche der     *
000140*             nachfolgenden Felder fachlich belegt sind.             *
000150*--------------------------------------------------------------------*
000160 01          BOOKING-TX-RECORD.
000170     05      BT-TRANS-CODE           PIC X(02).
000180         88  BT-REGISTER-CLIENT           VALUE "RC".
000190         88  BT-CREATE-TRIP                VALUE "CT".
000200         88  BT-CANCEL-TRIP                VALUE "XT".
000210         88  BT-ADD-RESERVATION            VALUE "AR".
000220         88  BT-CONFIRM-RESERVATION        VALUE "CR".
000230     05      BT-CLIENT-NAME          PIC X(60).
000240     05      BT-CLIENT-EMAIL         PIC X(60).
000250     05      BT-CLIENT-PHONE         PIC X(20).
000260     05      BT-CLIENT-ID            PIC X(36).
000270     05      BT-TRIP-ID              PIC X(36).
000280     05      BT-TRIP-DATE            PIC 9(08).
000290     05      BT-FARE-CLASS           PIC X(06).
000300     05      BT-PASSENGER-COUNT      PIC 9(03).
000310     05      BT-ITINERARY.
000320         COPY RLITINC REPLACING ==01== BY ==05==.
000330     05      BT-RESERVATION-ID       PIC X(36).
000340     05      BT-PASSENGER-NAME       PIC X(60).
000350     05      FILLER                  PIC X(20).
