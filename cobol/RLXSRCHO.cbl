?CONSULT $SYSTEM.SYSTEM.COBOLEX0
?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3

000100 IDENTIFICATION DIVISION.
000110
000120 PROGRAM-ID.    RLXSRCHO.
000130 AUTHOR.        H. BRANDSTAETTER.
000140 INSTALLATION.  WSOFT RECHENZENTRUM.
000150 DATE-WRITTEN.  1988-06-20.
000160 DATE-COMPILED.
000170 SECURITY.      NUR FUER INTERNEN GEBRAUCH.
000180
000190*****************************************************************
000200* Letzte Aenderung :: 2012-03-07
000210* Letzte Version   :: A.03.03
000220* Kurzbeschreibung :: Umstiegssuche (IndirectSearchService, BFS)
000230*
000240* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
000250*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
000260*----------------------------------------------------------------*
000270* Vers. | Datum    | von | Kommentar                             *
000280*-------|----------|-----|---------------------------------------*
000290*A.00.00|1988-06-20| hb  | Neuerstellung, Breitensuche ueber
000300*       |          |     | Staedtegraph mit Arbeitswarteschlange
000310*A.01.00|1991-02-11| kst | Mindestumstiegszeit TransferRules ergaenzt
000320*A.02.00|1994-10-03| mw  | Layover-/Vergleichspruefung BookingPolicies
000330*       |          |     | als eigene (optionale) Sections ausgelagert
000340*A.03.00|1998-12-01| jr  | Jahrhundertfenster TAL-CENTURY (Y2K)
000350*A.03.01|2006-02-14| kl  | Besuchte-Staedte-Pruefung: Zielstadt darf
000360*       |          |     | erneut betreten werden (Auftrag RL-1102)
000362*A.03.02|2011-05-09| tf  | Tagesfilterliteral "1" statt "Y", Mindest-
000363*       |          |     | umstiegszeit inkl. Zugartzuschlag, Layover-
000364*       |          |     | Tag-/Nachtgrenze und Vergleich gegen Direkt-
000365*       |          |     | verbindung korrigiert; SORT-BY=leer wird
000366*       |          |     | jetzt auf DURATION vorbelegt (RL-1680)
000367*A.03.03|2012-03-07| sr  | U200-TIMESTAMP lieferte falschen Zeit-
000368*       |          |     | stempel im Fehlerprotokoll: TAL-TIME-N8
000369*       |          |     | (8stellig, STDMISSHS) wurde auf eine nur
000370*       |          |     | 6stellige Stelle aufaddiert, die Stunden
000371*       |          |     | liefen dadurch in die Monat/Tag-Stellen
000372*       |          |     | hinein. Jetzt stellenweise wie in RLNETLDO/
000373*       |          |     | RLDSRCHO berechnet (RL-1722)
000374*----------------------------------------------------------------*
000380*
000390* Programmbeschreibung
000400* --------------------
000410* Liest den Streckenindex RLROUTEF vollstaendig in die Arbeitstabelle
000420* ROUTE-TABELLE ein und sucht von FROM-CITY nach TO-CITY mit Breiten-
000430* suche (FIFO-Warteschlange von Teilreisewegen) ueber Umstiege, bis
000440* MAX-TRANSFERS ueberschritten wird oder MAX-RESULTS Treffer vorliegen.
000450* Abgeschlossene Reisewege werden mit neu berechneten Summen auf
000460* RLITINF geschrieben.  Die Pruefungen Layover-Fenster und Vergleich
000470* mit der Direktverbindung (BookingPolicies) sind als eigenstaendige,
000480* von diesem Hauptablauf NICHT aufgerufene Sections vorgehalten - sie
000490* stehen einem Aufrufer zur Verfuegung, der die Rohtreffer zusaetzlich
000500* eingrenzen will.
000510*
000520******************************************************************
000530
000540 ENVIRONMENT DIVISION.
000550 CONFIGURATION SECTION.
000560 SPECIAL-NAMES.
000570     SWITCH-15 IS ANZEIGE-VERSION
000580         ON STATUS IS SHOW-VERSION
000590     CLASS ALPHNUM IS "0123456789"
000600                      "abcdefghijklmnopqrstuvwxyz"
000610                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000620                      " .,;-".
000630
000640 INPUT-OUTPUT SECTION.
000650 FILE-CONTROL.
000660     SELECT RLQRYF         ASSIGN TO "RLQRYF"
000670                            ORGANIZATION IS SEQUENTIAL
000680                            FILE STATUS IS FILE-STATUS.
000690     SELECT RLROUTEF       ASSIGN TO "RLROUTEF"
000700                            ORGANIZATION IS SEQUENTIAL
000710                            FILE STATUS IS FILE-STATUS.
000720     SELECT RLITINF        ASSIGN TO "RLITINF"
000730                            ORGANIZATION IS SEQUENTIAL
000740                            FILE STATUS IS FILE-STATUS.
000750     SELECT RLERRF         ASSIGN TO "RLERRF"
000760                            ORGANIZATION IS SEQUENTIAL
000770                            FILE STATUS IS FILE-STATUS.
000780
000790 DATA DIVISION.
000800 FILE SECTION.
000810 FD  RLQRYF
000820     RECORDING MODE IS F.
000830 01  RLQRYF-RECORD.
000840     COPY RLQRYC.
000850
000860 FD  RLROUTEF
000870     RECORDING MODE IS F.
000880 01  RLROUTEF-RECORD.
000890     COPY RLROUTEC.
000900
000910 FD  RLITINF
000920     RECORDING MODE IS F.
000930 01  RLITINF-RECORD.
000940     COPY RLITINC.
000950
000960 FD  RLERRF
000970     RECORDING MODE IS F.
000980 01  RLERRF-RECORD.
000990     COPY RLERRC.
001000
001010 WORKING-STORAGE SECTION.
001020*--------------------------------------------------------------------*
001030* Comp-Felder: Praefix Cn mit n = Anzahl Digits
001040*--------------------------------------------------------------------*
001050 01          COMP-FELDER.
001060     05      C4-ANZ              PIC S9(04) COMP.
001070     05      C4-I1               PIC S9(04) COMP.
001080     05      C4-I2               PIC S9(04) COMP.
001090     05      C4-I3               PIC S9(04) COMP.
001100
001110     05      C4-X.
001120      10                         PIC X VALUE LOW-VALUE.
001130      10     C4-X2               PIC X.
001140     05      C4-NUM REDEFINES C4-X
001150                                 PIC S9(04) COMP.
001160
001170     05      C9-ANGEBOTEN        PIC S9(09) COMP VALUE ZERO.
001180     05      C9-GEFUNDEN         PIC S9(09) COMP VALUE ZERO.
001190     05      C9-VERWORFEN        PIC S9(09) COMP VALUE ZERO.
001200     05      FILLER              PIC X(04).
001210
001220 01          DISPLAY-FELDER.
001230     05      D-NUM2              PIC  9(02).
001240     05      D-NUM4              PIC  9(04).
001250     05      FILLER              PIC X(04).
001260*--------------------------------------------------------------------*
001270* Felder mit konstantem Inhalt: Praefix K
001280*--------------------------------------------------------------------*
001290 01          KONSTANTE-FELDER.
001300     05      K-MODUL             PIC X(08)          VALUE "RLXSRCHO".
001310     05      K-PROG-START        PIC X(10)          VALUE "A.03.03".
001320     05      K-ALPHA-KLEIN       PIC X(26)          VALUE
001330                                 "abcdefghijklmnopqrstuvwxyz".
001340     05      K-ALPHA-GROSS       PIC X(26)          VALUE
001350                                 "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001360*                -- Betriebsparameter der Umstiegssuche, nicht Teil
001370*                   des Suchsatzes RLQRYF (siehe Programmbeschreibung)
001380     05      K-MAX-TRANSFERS     PIC S9(04) COMP    VALUE 4.
001390     05      K-MAX-RESULTS       PIC S9(04) COMP    VALUE 20.
001400     05      K-MAX-LEGS          PIC S9(04) COMP    VALUE 5.
001405*                -- Mindestumstiegszeit (TransferRules.computeMin-
001406*                   Transfer): Basis bei gleicher Stadt, Zuschlag bei
001407*                   Zugartwechsel (Auftrag RL-1680)
001408     05      K-MIN-TRANSFER-MIN  PIC S9(05) COMP    VALUE 15.
001409     05      K-TRANSFER-ZUSCHLAG PIC S9(05) COMP    VALUE 10.
001410     05      K-MINUTEN-PRO-TAG   PIC S9(05) COMP    VALUE 1440.
001411*                -- Layover-Fenster (BookingPolicies.isLayoverAllowed):
001412*                   Tag-/Nachtgrenze und die jeweilige Hoechstdauer
001413     05      K-NACHT-BEGINN      PIC 9(04)          VALUE 2200.
001414     05      K-NACHT-ENDE        PIC 9(04)          VALUE 0600.
001415     05      K-LAYOVER-MAX-TAG   PIC S9(05) COMP    VALUE 120.
001416     05      K-LAYOVER-MAX-NACHT PIC S9(05) COMP    VALUE 30.
001417*                -- Vergleich gegen Direktverbindung (BookingPolicies.
001418*                   isOkComparedToDirect): erlaubter Aufschlag
001419     05      K-DIREKT-ZUSCHLAG   PIC S9(05) COMP    VALUE 180.
001420     05      FILLER              PIC X(04).
001440*----------------------------------------------------------------*
001450* Conditional-Felder
001460*----------------------------------------------------------------*
001470 01          SCHALTER.
001480     05      FILE-STATUS         PIC X(02).
001490          88 FILE-OK                         VALUE "00".
001500          88 FILE-NOK                        VALUE "01" THRU "99".
001510     05      REC-STAT REDEFINES  FILE-STATUS.
001520        10   FILE-STATUS1        PIC X.
001530          88 FILE-EOF                        VALUE "1".
001540        10                       PIC X.
001550
001560     05      PRG-STATUS          PIC 9.
001570          88 PRG-OK                          VALUE ZERO.
001580          88 PRG-ABBRUCH                     VALUE 2.
001590
001600     05      ROUTE-EOF-SW        PIC 9          VALUE ZERO.
001610          88 ROUTE-EOF                          VALUE 1.
001620
001630     05      TRIFFT-ZU-SW        PIC 9          VALUE ZERO.
001640          88 TRIFFT-ZU                          VALUE ZERO.
001650          88 TRIFFT-NICHT-ZU                    VALUE 1.
001660
001670     05      GUELTIG-SW          PIC 9          VALUE ZERO.
001680          88 VERBINDUNG-GUELTIG                 VALUE ZERO.
001690          88 VERBINDUNG-UNGUELTIG               VALUE 1.
001700
001710     05      BESUCHT-SW          PIC 9          VALUE ZERO.
001720          88 STADT-UNBESUCHT                    VALUE ZERO.
001730          88 STADT-BESUCHT                      VALUE 1.
001740
001750     05      RESULT-VOLL-SW      PIC 9          VALUE ZERO.
001760          88 RESULT-VOLL                        VALUE 1.
001770     05      FILLER              PIC X(04).
001780*--------------------------------------------------------------------*
001790* weitere Arbeitsfelder: Praefix W
001800*--------------------------------------------------------------------*
001810 01          WORK-FELDER.
001820     05      W-FROM-CITY         PIC X(30).
001830     05      W-TO-CITY           PIC X(30).
001840     05      W-TYPE-FILTER       PIC X(15).
001850     05      W-PRICE-CLASS       PIC X(06).
001860     05      W-SORT-BY           PIC X(12).
001870     05      W-SORT-DIR          PIC X(04).
001880     05      W-CMP-CITY1         PIC X(30).
001890     05      W-CMP-CITY2         PIC X(30).
001900     05      W-CMP-CUR-CITY      PIC X(30).
001910     05      W-CMP-TYPE1         PIC X(15).
001920     05      W-CMP-TYPE2         PIC X(15).
001930     05      W-GAP-MIN           PIC S9(05).
001940     05      W-ARR-MIN           PIC S9(05).
001950     05      W-DEP-MIN           PIC S9(05).
001955     05      W-MIN-TRANSFER      PIC S9(05).
001956     05      W-LAYOVER-MAX       PIC S9(05).
001960     05      W-BES-GEFUNDEN-SW   PIC 9.
001970          88 W-STADT-WAR-BESUCHT     VALUE 1.
001980     05      W-TIME-4            PIC 9(04).
001990     05      W-TIME-2 REDEFINES W-TIME-4.
002000        10   W-TIME-HH           PIC 9(02).
002010        10   W-TIME-MM           PIC 9(02).
002020     05      W-DIRECT-DURATION-MIN PIC 9(05) VALUE ZERO.
002030     05      FILLER              PIC X(04).
002040
002050 01          QUERY-BEREICH.
002060     COPY RLQRYC.
002070
002080*--------------------------------------------------------------------*
002090* Datum-/Uhrzeitfelder, aufgebaut nach dem Muster der TAL-TIME/
002100* TAL-TIME-D/TAL-TIME-N REDEFINES-Gruppen des Lehrbetriebs
002110*--------------------------------------------------------------------*
002120 01          TAL-TIME-D.
002130     05      TAL-YY              PIC 9(02).
002140     05      TAL-MM              PIC 9(02).
002150     05      TAL-TT              PIC 9(02).
002160     05      FILLER              PIC X(02).
002170 01          TAL-TIME-N REDEFINES TAL-TIME-D.
002180     05      TAL-TIME-N6         PIC 9(06).
002190     05      FILLER              PIC X(02).
002200 01          TAL-HHMMSS.
002210     05      TAL-HH              PIC 9(02).
002220     05      TAL-MI              PIC 9(02).
002230     05      TAL-SS              PIC 9(02).
002240     05      TAL-HS              PIC 9(02).
002250     05      FILLER              PIC X(02).
002260 01          TAL-HHMMSS-N REDEFINES TAL-HHMMSS.
002270     05      TAL-TIME-N8         PIC 9(08).
002280     05      FILLER              PIC X(02).
002290 01          TAL-CENTURY         PIC 9(02) VALUE ZERO.
002300 01          TAL-TIMESTAMP-14    PIC 9(14) VALUE ZERO.
002310
002320*--------------------------------------------------------------------*
002330* Arbeitsbereich fuer den vollstaendig eingelesenen Streckenindex
002340*--------------------------------------------------------------------*
002350 01          ROUTE-TABELLE.
002360     05      RT-EINTRAG          OCCURS 500 TIMES
002370                                  INDEXED BY RT-IX.
002380      10     RT-T-ROUTE-ID            PIC X(10).
002390      10     RT-T-DEPARTURE-CITY      PIC X(30).
002400      10     RT-T-ARRIVAL-CITY        PIC X(30).
002410      10     RT-T-DEPARTURE-TIME      PIC 9(04).
002420      10     RT-T-ARRIVAL-TIME        PIC 9(04).
002430      10     RT-T-ARRIVAL-DAY-OFFSET  PIC 9(01).
002440      10     RT-T-TRAIN-TYPE          PIC X(15).
002450      10     RT-T-DAYS-OF-OPERATION   PIC X(07).
002460      10     RT-T-FIRST-CLASS-RATE    PIC 9(05).
002470      10     RT-T-SECOND-CLASS-RATE   PIC 9(05).
002480      10     RT-T-DURATION-MIN        PIC 9(05) COMP.
002490      10     FILLER                   PIC X(10).
002500 01          RT-ANZ              PIC S9(04) COMP VALUE ZERO.
002510
002520*--------------------------------------------------------------------*
002530* Arbeitswarteschlange der Teilreisewege (FIFO, Breitensuche)
002540*--------------------------------------------------------------------*
002550 01          WARTESCHLANGE.
002560     05      Q-EINTRAG           OCCURS 300 TIMES
002570                                  INDEXED BY Q-IX.
002580      10     Q-LEG-ANZ                PIC 9(02).
002590      10     Q-LEG             OCCURS 6 TIMES INDEXED BY Q-LEG-IX.
002600       15    Q-LEG-ROUTE-ID           PIC X(10).
002610       15    Q-LEG-TRANSFER-MIN       PIC 9(04).
002620       15    Q-LEG-DURATION-MIN       PIC 9(04).
002630      10     Q-BESUCHT         OCCURS 7 TIMES INDEXED BY Q-BES-IX.
002640       15    Q-BESUCHTE-STADT        PIC X(30).
002650      10     Q-CUR-CITY               PIC X(30).
002660      10     Q-CUR-ARR-TIME           PIC 9(04).
002670      10     Q-CUR-TYPE               PIC X(15).
002680      10     FILLER                  PIC X(10).
002690 01          Q-KOPF              PIC S9(04) COMP VALUE 1.
002700 01          Q-SCHWANZ           PIC S9(04) COMP VALUE 1.
002710 01          Q-ANZ               PIC S9(04) COMP VALUE ZERO.
002720
002730*--------------------------------------------------------------------*
002740* Arbeitsbereich fuer den aktuell aus der Warteschlange entnommenen
002750* Teilreiseweg sowie dessen Erweiterung um einen neuen Schenkel
002760*--------------------------------------------------------------------*
002770 01          AKTUELL-BEREICH.
002780     05      AK-LEG-ANZ               PIC 9(02).
002790     05      AK-LEG             OCCURS 6 TIMES INDEXED BY AK-LEG-IX.
002800      10      AK-LEG-ROUTE-ID          PIC X(10).
002810      10      AK-LEG-TRANSFER-MIN      PIC 9(04).
002820      10      AK-LEG-DURATION-MIN      PIC 9(04).
002830     05      AK-BESUCHT         OCCURS 7 TIMES INDEXED BY AK-BES-IX.
002840      10      AK-BESUCHTE-STADT       PIC X(30).
002850     05      AK-CUR-CITY              PIC X(30).
002860     05      AK-CUR-ARR-TIME          PIC 9(04).
002870     05      AK-CUR-TYPE              PIC X(15).
002880     05      FILLER                  PIC X(10).
002890
002920 PROCEDURE DIVISION.
002930******************************************************************
002940* Steuerungs-Section
002950******************************************************************
002960 A100-STEUERUNG SECTION.
002970 A100-00.
002980     IF  SHOW-VERSION
002990         DISPLAY K-MODUL " Version: " K-PROG-START
003000         STOP RUN
003010     END-IF
003020
003030     PERFORM B000-VORLAUF
003040     IF NOT PRG-ABBRUCH
003050        PERFORM B100-VERARBEITUNG
003060     END-IF
003070     PERFORM B090-ENDE
003080     STOP RUN
003090     .
003100 A100-99.
003110     EXIT.
003120******************************************************************
003130* Vorlauf: Suchsatz lesen, validieren, Streckenindex einlesen
003140******************************************************************
003150 B000-VORLAUF SECTION.
003160 B000-00.
003170     INITIALIZE SCHALTER
003180
003190     OPEN OUTPUT RLERRF
003200
003210     OPEN INPUT  RLQRYF
003220     IF FILE-NOK
003230        SET PRG-ABBRUCH TO TRUE
003240        EXIT SECTION
003250     END-IF
003260     READ RLQRYF INTO QUERY-BEREICH
003270        AT END SET PRG-ABBRUCH TO TRUE
003280     END-READ
003290     CLOSE RLQRYF
003300
003310     IF PRG-ABBRUCH
003320        EXIT SECTION
003330     END-IF
003340
003350     PERFORM C050-VALIDATE-QUERY
003360     IF PRG-ABBRUCH
003370        EXIT SECTION
003380     END-IF
003390
003400     IF W-FROM-CITY = SPACES OR W-TO-CITY = SPACES
003410        SET PRG-ABBRUCH TO TRUE
003420        EXIT SECTION
003430     END-IF
003440
003450     PERFORM C100-ROUTEN-LADEN
003460     .
003470 B000-99.
003480     EXIT.
003490******************************************************************
003500* Ende
003510******************************************************************
003520 B090-ENDE SECTION.
003530 B090-00.
003540     CLOSE RLERRF
003550     DISPLAY K-MODUL ": ANGEBOTEN=" C9-ANGEBOTEN
003560             " GEFUNDEN=" C9-GEFUNDEN
003570             " VERWORFEN=" C9-VERWORFEN
003580     .
003590 B090-99.
003600     EXIT.
003610******************************************************************
003620* Verarbeitung: Breitensuche
003630******************************************************************
003640 B100-VERARBEITUNG SECTION.
003650 B100-00.
003660     OPEN OUTPUT RLITINF
003670
003680     PERFORM G100-WARTESCHLANGE-FUELLEN
003690
003700     PERFORM G200-WARTESCHLANGE-ABARBEITEN
003710        UNTIL Q-ANZ = ZERO OR RESULT-VOLL
003720
003730     CLOSE RLITINF
003740     .
003750 B100-99.
003760     EXIT.
003770******************************************************************
003780* Suchsatz validieren (re-typed aus RLDSRCHO C050-VALIDATE-QUERY,
003790* hier ohne die Sortierpruefung, da die Umstiegssuche FIFO-Reihen-
003800* folge liefert und nicht ueber SORT sortiert wird); SORT-BY wird
003805* allgemein auf DURATION vorbelegt wenn leer, zusaetzlich bei
003806* leerem FROM-CITY ebenfalls auf DURATION gezwungen (RL-0877)
003810******************************************************************
003820 C050-VALIDATE-QUERY SECTION.
003830 C050-00.
003840     MOVE SQ-FROM-CITY         OF QUERY-BEREICH TO W-FROM-CITY
003850     MOVE SQ-TO-CITY           OF QUERY-BEREICH TO W-TO-CITY
003860     MOVE SQ-TRAIN-TYPE-FILTER OF QUERY-BEREICH TO W-TYPE-FILTER
003870     MOVE SQ-PRICE-CLASS       OF QUERY-BEREICH TO W-PRICE-CLASS
003880     MOVE SQ-SORT-BY           OF QUERY-BEREICH TO W-SORT-BY
003890     MOVE SQ-SORT-DIR          OF QUERY-BEREICH TO W-SORT-DIR
003900
003910     INSPECT W-FROM-CITY   CONVERTING K-ALPHA-KLEIN TO K-ALPHA-GROSS
003920     INSPECT W-TO-CITY     CONVERTING K-ALPHA-KLEIN TO K-ALPHA-GROSS
003930     INSPECT W-TYPE-FILTER CONVERTING K-ALPHA-KLEIN TO K-ALPHA-GROSS
003940     INSPECT W-PRICE-CLASS CONVERTING K-ALPHA-KLEIN TO K-ALPHA-GROSS
003950     INSPECT W-SORT-BY     CONVERTING K-ALPHA-KLEIN TO K-ALPHA-GROSS
003960     INSPECT W-SORT-DIR    CONVERTING K-ALPHA-KLEIN TO K-ALPHA-GROSS
003970
003980     IF W-SORT-DIR = SPACES
003990        MOVE "ASC" TO W-SORT-DIR
004000     END-IF
004010
004015     IF W-SORT-BY = SPACES
004016        MOVE "DURATION" TO W-SORT-BY
004017     END-IF
004018
004020     IF W-FROM-CITY = SPACES
004030        MOVE "DURATION" TO W-SORT-BY
004040     END-IF
004050
004060     IF W-SORT-BY NOT = "DURATION"
004070     AND W-SORT-BY NOT = "PRICE_FIRST"
004080     AND W-SORT-BY NOT = "PRICE_SECOND"
004090        SET PRG-ABBRUCH TO TRUE
004100        MOVE "C050-00 "                  TO ER-SECTION OF RLERRF-RECORD
004110        MOVE 99                          TO ER-RC      OF RLERRF-RECORD
004120        MOVE "UNGUELTIGER SORT-BY WERT"  TO ER-TEXT    OF RLERRF-RECORD
004130        PERFORM Z999-ERRLOG
004140     END-IF
004150     .
004160 C050-99.
004170     EXIT.
004180******************************************************************
004190* Streckenindex RLROUTEF vollstaendig in ROUTE-TABELLE einlesen
004200******************************************************************
004210 C100-ROUTEN-LADEN SECTION.
004220 C100-00.
004230     OPEN INPUT RLROUTEF
004240     IF FILE-NOK
004250        SET PRG-ABBRUCH TO TRUE
004260        EXIT SECTION
004270     END-IF
004280
004290     READ RLROUTEF
004300        AT END SET ROUTE-EOF TO TRUE
004310     END-READ
004320
004330     PERFORM C110-ROUTE-UEBERNEHMEN UNTIL ROUTE-EOF
004340
004350     CLOSE RLROUTEF
004360     SET ROUTE-EOF-SW TO ZERO
004370     .
004380 C100-99.
004390     EXIT.
004400 C110-ROUTE-UEBERNEHMEN SECTION.
004410 C110-00.
004420     IF RT-ANZ < 500
004430        ADD 1 TO RT-ANZ
004440        SET RT-IX TO RT-ANZ
004450        MOVE RT-ROUTE-ID OF RLROUTEF-RECORD
004451           TO RT-T-ROUTE-ID(RT-IX)
004452        MOVE RT-DEPARTURE-CITY OF RLROUTEF-RECORD
004453           TO RT-T-DEPARTURE-CITY(RT-IX)
004454        MOVE RT-ARRIVAL-CITY OF RLROUTEF-RECORD
004455           TO RT-T-ARRIVAL-CITY(RT-IX)
004460        MOVE RT-DEPARTURE-TIME OF RLROUTEF-RECORD
004461           TO RT-T-DEPARTURE-TIME(RT-IX)
004462        MOVE RT-ARRIVAL-TIME OF RLROUTEF-RECORD
004463           TO RT-T-ARRIVAL-TIME(RT-IX)
004470        MOVE RT-ARRIVAL-DAY-OFFSET OF RLROUTEF-RECORD
004471           TO RT-T-ARRIVAL-DAY-OFFSET(RT-IX)
004480        MOVE RT-TRAIN-TYPE OF RLROUTEF-RECORD
004481           TO RT-T-TRAIN-TYPE(RT-IX)
004490        MOVE RT-DAYS-OF-OPERATION OF RLROUTEF-RECORD
004491           TO RT-T-DAYS-OF-OPERATION(RT-IX)
004500        MOVE RT-FIRST-CLASS-RATE OF RLROUTEF-RECORD
004501           TO RT-T-FIRST-CLASS-RATE(RT-IX)
004510        MOVE RT-SECOND-CLASS-RATE OF RLROUTEF-RECORD
004511           TO RT-T-SECOND-CLASS-RATE(RT-IX)
004520        MOVE RT-DURATION-MIN OF RLROUTEF-RECORD
004521           TO RT-T-DURATION-MIN(RT-IX)
004560     END-IF
004570
004580     READ RLROUTEF
004590        AT END SET ROUTE-EOF TO TRUE
004600     END-READ
004610     .
004620 C110-99.
004630     EXIT.
004640******************************************************************
004650* Warteschlange saeen: 1-Leg-Teilreisewege ab FROM-CITY, gefiltert
004660* gegen qSeed (TO-CITY ausgeblendet)
004670******************************************************************
004680 G100-WARTESCHLANGE-FUELLEN SECTION.
004690 G100-00.
004700     PERFORM G110-SEED-EINTRAG
004710        VARYING RT-IX FROM 1 BY 1 UNTIL RT-IX > RT-ANZ
004720     .
004730 G100-99.
004740     EXIT.
004750 G110-SEED-EINTRAG SECTION.
004760 G110-00.
004770     MOVE RT-T-DEPARTURE-CITY(RT-IX) TO W-CMP-CITY1
004780     INSPECT W-CMP-CITY1 CONVERTING K-ALPHA-KLEIN TO K-ALPHA-GROSS
004790     IF W-CMP-CITY1 NOT = W-FROM-CITY
004800        EXIT SECTION
004810     END-IF
004820
004830     PERFORM E000-PRUEFE-ROUTE-QSEED
004840     IF TRIFFT-NICHT-ZU
004850        EXIT SECTION
004860     END-IF
004870
004880     IF Q-ANZ >= 300
004890        EXIT SECTION
004900     END-IF
004910
004920     ADD 1 TO Q-ANZ
004930     SET Q-IX TO Q-SCHWANZ
004940     MOVE 1                           TO Q-LEG-ANZ(Q-IX)
004950     MOVE RT-T-ROUTE-ID(RT-IX)        TO Q-LEG-ROUTE-ID(Q-IX, 1)
004960     MOVE ZERO                        TO Q-LEG-TRANSFER-MIN(Q-IX, 1)
004970     MOVE RT-T-DURATION-MIN(RT-IX)    TO Q-LEG-DURATION-MIN(Q-IX, 1)
004980     MOVE W-FROM-CITY                 TO Q-BESUCHTE-STADT(Q-IX, 1)
004990     MOVE RT-T-ARRIVAL-CITY(RT-IX)    TO Q-BESUCHTE-STADT(Q-IX, 2)
005000     MOVE RT-T-ARRIVAL-CITY(RT-IX)    TO Q-CUR-CITY(Q-IX)
005010     MOVE RT-T-ARRIVAL-TIME(RT-IX)    TO Q-CUR-ARR-TIME(Q-IX)
005020     MOVE RT-T-TRAIN-TYPE(RT-IX)      TO Q-CUR-TYPE(Q-IX)
005030
005040     ADD 1 TO Q-SCHWANZ
005050     IF Q-SCHWANZ > 300
005060        MOVE 1 TO Q-SCHWANZ
005070     END-IF
005080     .
005090 G110-99.
005100     EXIT.
005110******************************************************************
005120* Warteschlange abarbeiten: ein Teilreiseweg je Aufruf
005130******************************************************************
005140 G200-WARTESCHLANGE-ABARBEITEN SECTION.
005150 G200-00.
005160     PERFORM G210-EINTRAG-ENTNEHMEN
005170     PERFORM G220-CUR-CITY-VGL
005180
005190     MOVE AK-CUR-CITY TO W-CMP-CUR-CITY
005200     INSPECT W-CMP-CUR-CITY CONVERTING K-ALPHA-KLEIN TO K-ALPHA-GROSS
005210
005220     IF W-CMP-CITY1 = W-TO-CITY
005230        PERFORM J100-RECOMPUTE-TOTALS
005240        PERFORM J200-ERGEBNIS-SCHREIBEN
005250        EXIT SECTION
005260     END-IF
005270
005280     IF AK-LEG-ANZ >= K-MAX-LEGS
005290        ADD 1 TO C9-VERWORFEN
005300        EXIT SECTION
005310     END-IF
005320
005330     PERFORM H100-NACHFOLGER-SUCHEN
005340        VARYING RT-IX FROM 1 BY 1 UNTIL RT-IX > RT-ANZ OR RESULT-VOLL
005350     .
005360 G200-99.
005370     EXIT.
005380******************************************************************
005390* Kopf der Warteschlange in den Arbeitsbereich AKTUELL-BEREICH
005400* uebernehmen
005410******************************************************************
005420 G210-EINTRAG-ENTNEHMEN SECTION.
005430 G210-00.
005440     SET Q-IX TO Q-KOPF
005450     MOVE Q-LEG-ANZ(Q-IX)      TO AK-LEG-ANZ
005460     PERFORM G211-LEG-UEBERNEHMEN
005470        VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > AK-LEG-ANZ
005480     PERFORM G212-BESUCHT-UEBERNEHMEN
005490        VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > AK-LEG-ANZ + 1
005500     MOVE Q-CUR-CITY(Q-IX)     TO AK-CUR-CITY
005510     MOVE Q-CUR-ARR-TIME(Q-IX) TO AK-CUR-ARR-TIME
005520     MOVE Q-CUR-TYPE(Q-IX)     TO AK-CUR-TYPE
005530
005540     ADD 1 TO Q-KOPF
005550     IF Q-KOPF > 300
005560        MOVE 1 TO Q-KOPF
005570     END-IF
005580     SUBTRACT 1 FROM Q-ANZ
005590     .
005600 G210-99.
005610     EXIT.
005620 G211-LEG-UEBERNEHMEN SECTION.
005630 G211-00.
005640     SET AK-LEG-IX TO C4-I1
005650     MOVE Q-LEG-ROUTE-ID(Q-IX, C4-I1)     TO AK-LEG-ROUTE-ID(AK-LEG-IX)
005660     MOVE Q-LEG-TRANSFER-MIN(Q-IX, C4-I1)
005661        TO AK-LEG-TRANSFER-MIN(AK-LEG-IX)
005665     MOVE Q-LEG-DURATION-MIN(Q-IX, C4-I1)
005666        TO AK-LEG-DURATION-MIN(AK-LEG-IX)
005680     .
005690 G211-99.
005700     EXIT.
005710 G212-BESUCHT-UEBERNEHMEN SECTION.
005720 G212-00.
005730     SET AK-BES-IX TO C4-I1
005740     MOVE Q-BESUCHTE-STADT(Q-IX, C4-I1) TO AK-BESUCHTE-STADT(AK-BES-IX)
005750     .
005760 G212-99.
005770     EXIT.
005780******************************************************************
005790* aktuelle Stadt des entnommenen Teilreisewegs normalisieren
005800* (Grossschreibung) fuer den Zielstadt-Vergleich
005810******************************************************************
005820 G220-CUR-CITY-VGL SECTION.
005830 G220-00.
005840     MOVE AK-CUR-CITY TO W-CMP-CITY1
005850     INSPECT W-CMP-CITY1 CONVERTING K-ALPHA-KLEIN TO K-ALPHA-GROSS
005860     .
005870 G220-99.
005880     EXIT.
005890******************************************************************
005900* Nachfolgeverbindungen ab der aktuellen Stadt suchen, pruefen und
005910* als neue Teilreisewege in die Warteschlange einreihen
005920* (TransferRules.isValidConnection)
005930******************************************************************
005940 H100-NACHFOLGER-SUCHEN SECTION.
005950 H100-00.
005960     MOVE RT-T-DEPARTURE-CITY(RT-IX) TO W-CMP-CITY1
005970     INSPECT W-CMP-CITY1 CONVERTING K-ALPHA-KLEIN TO K-ALPHA-GROSS
005980     IF W-CMP-CITY1 NOT = W-CMP-CUR-CITY
005990        EXIT SECTION
006000     END-IF
006010
006020*                -- der Umstieg darf nicht die bereits benutzte
006030*                   Strecke (Rueckfahrt auf derselben Route) sein
006040     IF RT-T-ROUTE-ID(RT-IX) = AK-LEG-ROUTE-ID(AK-LEG-ANZ)
006050        EXIT SECTION
006060     END-IF
006070
006080*                -- Zielstadt ausgenommen, darf eine besuchte Stadt
006090*                   kein zweites Mal betreten werden (Auftrag RL-1102)
006100     MOVE RT-T-ARRIVAL-CITY(RT-IX) TO W-CMP-CITY2
006110     INSPECT W-CMP-CITY2 CONVERTING K-ALPHA-KLEIN TO K-ALPHA-GROSS
006120     IF W-CMP-CITY2 NOT = W-TO-CITY
006130        PERFORM H120-BESUCHT-PRUEFEN
006140        IF W-STADT-WAR-BESUCHT
006150           EXIT SECTION
006160        END-IF
006170     END-IF
006180
006190     PERFORM H110-MIN-TRANSFER-PRUEFEN
006200     IF VERBINDUNG-UNGUELTIG
006210        EXIT SECTION
006220     END-IF
006230
006240     PERFORM E300-PRUEFE-QLEG
006250     IF TRIFFT-NICHT-ZU
006260        EXIT SECTION
006270     END-IF
006280
006290     PERFORM H130-EINTRAG-ERWEITERN
006300     .
006310 H100-99.
006320     EXIT.
006330******************************************************************
006340* Umstiegszeit pruefen: Ankunft + Mindestumstiegszeit <= Abfahrt
006350* der Nachfolgeroute, mit Tageswechsel-Umrechnung (+24 Stunden)
006360******************************************************************
006370 H110-MIN-TRANSFER-PRUEFEN SECTION.
006380 H110-00.
006390     SET VERBINDUNG-GUELTIG TO TRUE
006400
006410     MOVE AK-CUR-ARR-TIME            TO W-TIME-4
006420     COMPUTE W-ARR-MIN = W-TIME-HH * 60 + W-TIME-MM
006430
006440     MOVE RT-T-DEPARTURE-TIME(RT-IX) TO W-TIME-4
006450     COMPUTE W-DEP-MIN = W-TIME-HH * 60 + W-TIME-MM
006460
006470     COMPUTE W-GAP-MIN = W-DEP-MIN - W-ARR-MIN
006480     IF W-GAP-MIN < ZERO
006490*                -- Abfahrt liegt rechnerisch vor der Ankunft:
006500*                   Nachfolgeroute faehrt am naechsten Kalendertag
006510        ADD K-MINUTEN-PRO-TAG TO W-GAP-MIN
006520     END-IF
006521
006522*                -- Basis gilt, da H100 bereits geprueft hat, dass die
006523*                   Ankunfts- und Abfahrtsstadt uebereinstimmen;
006524*                   Zuschlag nur bei unterschiedlicher Zugart
006525     MOVE K-MIN-TRANSFER-MIN TO W-MIN-TRANSFER
006526     IF AK-CUR-TYPE NOT = RT-T-TRAIN-TYPE(RT-IX)
006527        ADD K-TRANSFER-ZUSCHLAG TO W-MIN-TRANSFER
006528     END-IF
006530
006540     IF W-GAP-MIN < W-MIN-TRANSFER
006550        SET VERBINDUNG-UNGUELTIG TO TRUE
006560     END-IF
006570     .
006580 H110-99.
006590     EXIT.
006600******************************************************************
006610* bereits besuchte Staedte des Teilreisewegs gegen die Ankunfts-
006620* stadt der Kandidatenroute pruefen
006630******************************************************************
006640 H120-BESUCHT-PRUEFEN SECTION.
006650 H120-00.
006660     MOVE ZERO TO W-BES-GEFUNDEN-SW
006670     PERFORM H121-BESUCHT-VGL
006680        VARYING AK-BES-IX FROM 1 BY 1
006690        UNTIL AK-BES-IX > AK-LEG-ANZ + 1
006700     .
006710 H120-99.
006720     EXIT.
006730 H121-BESUCHT-VGL SECTION.
006740 H121-00.
006750     MOVE AK-BESUCHTE-STADT(AK-BES-IX) TO W-CMP-CITY1
006760     INSPECT W-CMP-CITY1 CONVERTING K-ALPHA-KLEIN TO K-ALPHA-GROSS
006770     IF W-CMP-CITY1 = W-CMP-CITY2
006780        MOVE 1 TO W-BES-GEFUNDEN-SW
006790     END-IF
006800     .
006810 H121-99.
006820     EXIT.
006830******************************************************************
006840* geprueften Kandidaten als neuen, um einen Schenkel verlaengerten
006850* Teilreiseweg in die Warteschlange einreihen
006860******************************************************************
006870 H130-EINTRAG-ERWEITERN SECTION.
006880 H130-00.
006890     IF Q-ANZ >= 300
006900        ADD 1 TO C9-VERWORFEN
006910        EXIT SECTION
006920     END-IF
006930
006940     ADD 1 TO Q-ANZ
006950     SET Q-IX TO Q-SCHWANZ
006960
006970     MOVE AK-LEG-ANZ TO Q-LEG-ANZ(Q-IX)
006980     PERFORM H131-LEG-KOPIEREN
006990        VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > AK-LEG-ANZ
007000     PERFORM H132-BESUCHT-KOPIEREN
007010        VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > AK-LEG-ANZ + 1
007020
007030     ADD 1 TO Q-LEG-ANZ(Q-IX)
007040     SET Q-LEG-IX TO Q-LEG-ANZ(Q-IX)
007050     MOVE RT-T-ROUTE-ID(RT-IX)     TO Q-LEG-ROUTE-ID(Q-IX, Q-LEG-IX)
007060     MOVE W-GAP-MIN                TO Q-LEG-TRANSFER-MIN(Q-IX, Q-LEG-IX)
007070     MOVE RT-T-DURATION-MIN(RT-IX) TO Q-LEG-DURATION-MIN(Q-IX, Q-LEG-IX)
007080
007090     SET Q-BES-IX TO Q-LEG-ANZ(Q-IX) + 1
007100     MOVE RT-T-ARRIVAL-CITY(RT-IX) TO Q-BESUCHTE-STADT(Q-IX, Q-BES-IX)
007110
007120     MOVE RT-T-ARRIVAL-CITY(RT-IX) TO Q-CUR-CITY(Q-IX)
007130     MOVE RT-T-ARRIVAL-TIME(RT-IX) TO Q-CUR-ARR-TIME(Q-IX)
007140     MOVE RT-T-TRAIN-TYPE(RT-IX)   TO Q-CUR-TYPE(Q-IX)
007150
007160     ADD 1 TO Q-SCHWANZ
007170     IF Q-SCHWANZ > 300
007180        MOVE 1 TO Q-SCHWANZ
007190     END-IF
007200     .
007210 H130-99.
007220     EXIT.
007230 H131-LEG-KOPIEREN SECTION.
007240 H131-00.
007250     SET AK-LEG-IX TO C4-I1
007260     MOVE AK-LEG-ROUTE-ID(AK-LEG-IX)     TO Q-LEG-ROUTE-ID(Q-IX, C4-I1)
007270     MOVE AK-LEG-TRANSFER-MIN(AK-LEG-IX)
007271        TO Q-LEG-TRANSFER-MIN(Q-IX, C4-I1)
007275     MOVE AK-LEG-DURATION-MIN(AK-LEG-IX)
007276        TO Q-LEG-DURATION-MIN(Q-IX, C4-I1)
007290     .
007300 H131-99.
007310     EXIT.
007320 H132-BESUCHT-KOPIEREN SECTION.
007330 H132-00.
007340     SET AK-BES-IX TO C4-I1
007350     MOVE AK-BESUCHTE-STADT(AK-BES-IX) TO Q-BESUCHTE-STADT(Q-IX, C4-I1)
007360     .
007370 H132-99.
007380     EXIT.
007390******************************************************************
007400* RouteFilters auf den Kandidatenschenkel anwenden: Betriebstag,
007410* Zeitfenster, Zugtyp und Preisklasse wie bei der Direktsuche,
007420* jedoch ohne Staedtepruefung (die ist bereits erledigt)
007430******************************************************************
007440 E300-PRUEFE-QLEG SECTION.
007450 E300-00.
007460     SET TRIFFT-ZU TO TRUE
007470
007480     PERFORM E310-PRUEFE-TAGE
007490     IF TRIFFT-NICHT-ZU
007500        EXIT SECTION
007510     END-IF
007520
007530     PERFORM E320-PRUEFE-TYP
007540     IF TRIFFT-NICHT-ZU
007550        EXIT SECTION
007560     END-IF
007570
007580     PERFORM E330-PRUEFE-PREIS
007590     .
007600 E300-99.
007610     EXIT.
007620 E310-PRUEFE-TAGE SECTION.
007630 E310-00.
007640     IF SQ-DAYS-FILTER OF QUERY-BEREICH = SPACES
007650        EXIT SECTION
007660     END-IF
007670
007680     SET TRIFFT-NICHT-ZU TO TRUE
007690     PERFORM E311-TAG-VGL
007700        VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > 7 OR TRIFFT-ZU
007710     .
007720 E310-99.
007730     EXIT.
007740 E311-TAG-VGL SECTION.
007750 E311-00.
007760     IF (SQ-DAYS-FILTER OF QUERY-BEREICH) (C4-I1:1) = "1"
007770     AND RT-T-DAYS-OF-OPERATION(RT-IX) (C4-I1:1) = "1"
007780        SET TRIFFT-ZU TO TRUE
007790     END-IF
007800     .
007810 E311-99.
007820     EXIT.
007830 E320-PRUEFE-TYP SECTION.
007840 E320-00.
007850     SET TRIFFT-ZU TO TRUE
007860     IF W-TYPE-FILTER = SPACES
007870        EXIT SECTION
007880     END-IF
007890
007900     MOVE RT-T-TRAIN-TYPE(RT-IX) TO W-CMP-TYPE1
007910     INSPECT W-CMP-TYPE1 CONVERTING K-ALPHA-KLEIN TO K-ALPHA-GROSS
007920     IF W-CMP-TYPE1 NOT = W-TYPE-FILTER
007930        SET TRIFFT-NICHT-ZU TO TRUE
007940     END-IF
007950     .
007960 E320-99.
007970     EXIT.
007980 E330-PRUEFE-PREIS SECTION.
007990 E330-00.
008000     SET TRIFFT-ZU TO TRUE
008010     IF NOT SQ-MAX-PRICE-GIVEN OF QUERY-BEREICH
008020        EXIT SECTION
008030     END-IF
008040
008050     EVALUATE W-PRICE-CLASS
008060        WHEN "FIRST"
008070           IF RT-T-FIRST-CLASS-RATE(RT-IX) >
008080              SQ-MAX-PRICE OF QUERY-BEREICH
008090              SET TRIFFT-NICHT-ZU TO TRUE
008100           END-IF
008110        WHEN "SECOND"
008120           IF RT-T-SECOND-CLASS-RATE(RT-IX) >
008130              SQ-MAX-PRICE OF QUERY-BEREICH
008140              SET TRIFFT-NICHT-ZU TO TRUE
008150           END-IF
008160        WHEN OTHER
008170           IF RT-T-FIRST-CLASS-RATE(RT-IX) >
008180              SQ-MAX-PRICE OF QUERY-BEREICH
008190           AND RT-T-SECOND-CLASS-RATE(RT-IX) >
008200              SQ-MAX-PRICE OF QUERY-BEREICH
008210              SET TRIFFT-NICHT-ZU TO TRUE
008220           END-IF
008230     END-EVALUATE
008240     .
008250 E330-99.
008260     EXIT.
008270******************************************************************
008280* RouteFilters auf den Seed-Schenkel (ab FROM-CITY) anwenden -
008290* wie E300, zuzueglich der Zeitfensterpruefung auf die Abfahrt
008300******************************************************************
008310 E000-PRUEFE-ROUTE-QSEED SECTION.
008320 E000-00.
008330     SET TRIFFT-ZU TO TRUE
008340
008350     PERFORM E310-PRUEFE-TAGE
008360     IF TRIFFT-NICHT-ZU
008370        EXIT SECTION
008380     END-IF
008390
008400     IF SQ-DEP-START OF QUERY-BEREICH NOT = ZERO
008410     OR SQ-DEP-END   OF QUERY-BEREICH NOT = ZERO
008420        IF RT-T-DEPARTURE-TIME(RT-IX) < SQ-DEP-START OF QUERY-BEREICH
008430        OR RT-T-DEPARTURE-TIME(RT-IX) > SQ-DEP-END   OF QUERY-BEREICH
008440           SET TRIFFT-NICHT-ZU TO TRUE
008450           EXIT SECTION
008460        END-IF
008470     END-IF
008480
008490     PERFORM E320-PRUEFE-TYP
008500     IF TRIFFT-NICHT-ZU
008510        EXIT SECTION
008520     END-IF
008530
008540     PERFORM E330-PRUEFE-PREIS
008550     .
008560 E000-99.
008570     EXIT.
008580******************************************************************
008590* Summen eines fertigen Reisewegs neu berechnen
008600* (IndirectSearchService.recomputeTotals)
008610******************************************************************
008620 J100-RECOMPUTE-TOTALS SECTION.
008630 J100-00.
008640     MOVE ZERO TO IT-TOTAL-DURATION-MIN  OF RLITINF-RECORD
008650     MOVE ZERO TO IT-TOTAL-TRANSFER-MIN  OF RLITINF-RECORD
008660     MOVE ZERO TO IT-TOTAL-FIRST-PRICE   OF RLITINF-RECORD
008670     MOVE ZERO TO IT-TOTAL-SECOND-PRICE  OF RLITINF-RECORD
008680
008690     PERFORM J110-LEG-AUFSUMMIEREN
008700        VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > AK-LEG-ANZ
008710     .
008720 J100-99.
008730     EXIT.
008740 J110-LEG-AUFSUMMIEREN SECTION.
008750 J110-00.
008760     PERFORM J111-ROUTE-SUCHEN
008770        VARYING RT-IX FROM 1 BY 1
008780        UNTIL RT-IX > RT-ANZ
008790        OR RT-T-ROUTE-ID(RT-IX) = AK-LEG-ROUTE-ID(C4-I1)
008800
008810     IF RT-IX <= RT-ANZ
008820        ADD RT-T-DURATION-MIN(RT-IX)
008830           TO IT-TOTAL-DURATION-MIN OF RLITINF-RECORD
008840        ADD AK-LEG-TRANSFER-MIN(C4-I1)
008850           TO IT-TOTAL-TRANSFER-MIN OF RLITINF-RECORD
008860        ADD RT-T-FIRST-CLASS-RATE(RT-IX)
008870           TO IT-TOTAL-FIRST-PRICE  OF RLITINF-RECORD
008880        ADD RT-T-SECOND-CLASS-RATE(RT-IX)
008890           TO IT-TOTAL-SECOND-PRICE OF RLITINF-RECORD
008900     END-IF
008910     .
008920 J110-99.
008930     EXIT.
008940 J111-ROUTE-SUCHEN SECTION.
008950 J111-00.
008960*                -- der eigentliche Vergleich steht in der
008970*                   UNTIL-Bedingung des PERFORM ... VARYING oben;
008980*                   diese Section treibt nur den Tabellendurchlauf
008990     CONTINUE
009000     .
009010 J111-99.
009020     EXIT.
009030******************************************************************
009040* fertigen Reiseweg auf RLITINF schreiben
009050******************************************************************
009060 J200-ERGEBNIS-SCHREIBEN SECTION.
009070 J200-00.
009080     ADD 1 TO C9-ANGEBOTEN
009090     MOVE AK-LEG-ANZ                TO IT-LEG-COUNT  OF RLITINF-RECORD
009100
009110     PERFORM J210-LEG-SCHREIBEN
009120        VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > AK-LEG-ANZ
009130
009140     WRITE RLITINF-RECORD
009150
009160     ADD 1 TO C9-GEFUNDEN
009170     IF C9-GEFUNDEN >= K-MAX-RESULTS
009180        SET RESULT-VOLL TO TRUE
009190     END-IF
009200     .
009210 J200-99.
009220     EXIT.
009230 J210-LEG-SCHREIBEN SECTION.
009240 J210-00.
009250     SET IT-LEG-IX TO C4-I1
009260     MOVE AK-LEG-ROUTE-ID(C4-I1)
009270        TO IT-LEG-ROUTE-ID(IT-LEG-IX) OF RLITINF-RECORD
009280     MOVE AK-LEG-TRANSFER-MIN(C4-I1)
009290        TO IT-LEG-TRANSFER-MIN(IT-LEG-IX) OF RLITINF-RECORD
009300     MOVE AK-LEG-DURATION-MIN(C4-I1)
009310        TO IT-LEG-DURATION-MIN(IT-LEG-IX) OF RLITINF-RECORD
009320     .
009330 J210-99.
009340     EXIT.
009350******************************************************************
009360* BookingPolicies.isLayoverAllowed - eigenstaendige Pruefung, vom
009370* Hauptablauf dieses Programms NICHT aufgerufen; einem Aufrufer zur
009380* Verfuegung gestellt, der das Layover-Fenster zusaetzlich pruefen
009390* will (Mindest-/Hoechstumstiegszeit)
009400******************************************************************
009410 H200-LAYOVER-ALLOWED SECTION.
009420 H200-00.
009430     SET VERBINDUNG-GUELTIG TO TRUE
009440     IF W-GAP-MIN < K-MIN-TRANSFER-MIN
009450        SET VERBINDUNG-UNGUELTIG TO TRUE
009460     END-IF
009461
009462*                -- Nachtankunft (vor 06:00 oder ab 22:00) erhaelt ein
009463*                   engeres Layover-Fenster als eine Tagesankunft
009464     IF AK-CUR-ARR-TIME < K-NACHT-ENDE
009465     OR AK-CUR-ARR-TIME >= K-NACHT-BEGINN
009466        MOVE K-LAYOVER-MAX-NACHT TO W-LAYOVER-MAX
009467     ELSE
009468        MOVE K-LAYOVER-MAX-TAG   TO W-LAYOVER-MAX
009469     END-IF
009470     IF W-GAP-MIN > W-LAYOVER-MAX
009480        SET VERBINDUNG-UNGUELTIG TO TRUE
009490     END-IF
009500     .
009510 H200-99.
009520     EXIT.
009530******************************************************************
009540* BookingPolicies.isOkComparedToDirect - eigenstaendige Pruefung,
009550* vom Hauptablauf NICHT aufgerufen; vergleicht die Gesamtdauer eines
009560* Umstiegswegs mit der besten bekannten Direktverbindungsdauer, die
009570* der Aufrufer in W-DIRECT-DURATION-MIN bereitstellen muss
009580******************************************************************
009590 H210-OK-VS-DIRECT SECTION.
009600 H210-00.
009610     SET VERBINDUNG-GUELTIG TO TRUE
009620     IF W-DIRECT-DURATION-MIN > ZERO
009630     AND IT-TOTAL-DURATION-MIN OF RLITINF-RECORD >
009640         ( W-DIRECT-DURATION-MIN + K-DIREKT-ZUSCHLAG )
009650        SET VERBINDUNG-UNGUELTIG TO TRUE
009660     END-IF
009670     .
009680 H210-99.
009690     EXIT.
009700******************************************************************
009710* Fehlerprotokoll (house idiom) und Zeitstempelaufbau
009720******************************************************************
009730 Z999-ERRLOG SECTION.
009740 Z999-00.
009750     PERFORM U200-TIMESTAMP
009760     MOVE TAL-TIMESTAMP-14 TO ER-TIMESTAMP OF RLERRF-RECORD
009770     MOVE K-MODUL          TO ER-MODUL     OF RLERRF-RECORD
009780     MOVE C9-ANGEBOTEN     TO ER-SATZ-NR   OF RLERRF-RECORD
009790     WRITE RLERRF-RECORD
009800     .
009810 Z999-99.
009820     EXIT.
009830 U200-TIMESTAMP SECTION.
009840 U200-00.
009850     ACCEPT TAL-TIME-D FROM DATE
009860     ACCEPT TAL-HHMMSS FROM TIME
009870
009880     IF TAL-YY < 50
009890        MOVE 20 TO TAL-CENTURY
009900     ELSE
009910        MOVE 19 TO TAL-CENTURY
009920     END-IF
009930
009940     COMPUTE TAL-TIMESTAMP-14 =
009950             TAL-CENTURY * 1000000000000
009952           + TAL-YY      * 10000000000
009954           + TAL-MM      * 100000000
009956           + TAL-TT      * 1000000
009958           + TAL-HH      * 10000
009960           + TAL-MI      * 100
009970           + TAL-SS
009980     .
009990 U200-99.
010000     EXIT.
