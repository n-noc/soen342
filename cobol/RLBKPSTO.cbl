?CONSULT $SYSTEM.SYSTEM.COBOLEX0
?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3

000100 IDENTIFICATION DIVISION.
000110
000120 PROGRAM-ID.    RLBKPSTO.
000130 AUTHOR.        F. HUBER.
000140 INSTALLATION.  WSOFT RECHENZENTRUM.
000150 DATE-WRITTEN.  1989-09-11.
000160 DATE-COMPILED.
000170 SECURITY.      NUR FUER INTERNEN GEBRAUCH.
000180
000190*****************************************************************
000200* Letzte Aenderung :: 2012-03-07
000210* Letzte Version   :: A.04.02
000220* Kurzbeschreibung :: Buchungsfuehrung (BookingService): Kunde,
000230*                      Reise, Reservierung, Fahrkarte
000240*
000250* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
000260*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
000270*----------------------------------------------------------------*
000280* Vers. | Datum    | von | Kommentar                             *
000290*-------|----------|-----|---------------------------------------*
000300*A.00.00|1989-09-11| fh  | Neuerstellung: Kunden-/Reiseanlage ueber
000310*       |          |     | RELATIVE-Dateien RLCLNTF/RLTRIPF
000320*A.01.00|1992-04-20| kst | Reservierung und Fahrkartenausstellung
000330*       |          |     | ergaenzt (RLRESVF/RLTKTF)
000340*A.02.00|1996-11-07| mw  | Stornierung einer Reise (TRIP-STATUS)
000350*A.03.00|1998-12-01| jr  | Jahrhundertfenster TAL-CENTURY (Y2K)
000360*A.04.00|2003-02-18| kl  | Kollisionspruefung bei Fahrkartennummern
000370*       |          |     | mit 5 Wiederholungen (Auftrag RL-0690)
000380*A.04.01|2007-05-09| fh  | Idempotente Bestaetigung: bereits bestae-
000390*       |          |     | tigte Reservierung liefert die vorhandene
000400*       |          |     | Fahrkarte unveraendert zurueck
000401*A.04.02|2012-03-07| sr  | U200-TIMESTAMP lieferte falschen Zeit-
000402*       |          |     | stempel fuer TK-ISSUED-AT: TAL-TIME-N8
000403*       |          |     | (8stellig, STDMISSHS) wurde auf eine nur
000404*       |          |     | 6stellige Stelle aufaddiert, die Stunden
000405*       |          |     | liefen dadurch in die Monat/Tag-Stellen
000406*       |          |     | hinein. Jetzt stellenweise wie in RLNETLDO/
000407*       |          |     | RLDSRCHO berechnet (RL-1722)
000410*----------------------------------------------------------------*
000420*
000430* Programmbeschreibung
000440* --------------------
000450* Liest Buchungsauftraege aus RLBKTXF (1 Auftrag pro Satz, Typ in
000460* BT-TRANS-CODE) und fuehrt sie gegen die RELATIVE-Dateien RLCLNTF
000470* (Kunden), RLTRIPF (Reisen), RLRESVF (Reservierungen) und RLTKTF
000480* (Fahrkarten) nach.  Da keine indexsequentielle Organisation zur
000490* Verfuegung steht, werden Geschaeftsschluessel (CLIENT-ID usw.)
000500* durch Direktzugriff ueber die RELATIVE-Satznummer 1 bis zum
000510* jeweils hoechsten belegten Satz durchsucht (S-Sections); neue
000520* Saetze werden an die naechste freie RELATIVE-Satznummer angehaengt.
000530*
000540******************************************************************
000550
000560 ENVIRONMENT DIVISION.
000570 CONFIGURATION SECTION.
000580 SPECIAL-NAMES.
000590     SWITCH-15 IS ANZEIGE-VERSION
000600         ON STATUS IS SHOW-VERSION
000610     CLASS ALPHNUM IS "0123456789"
000620                      "abcdefghijklmnopqrstuvwxyz"
000630                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000640                      " .,;-".
000650
000660 INPUT-OUTPUT SECTION.
000670 FILE-CONTROL.
000680     SELECT RLBKTXF       ASSIGN TO "RLBKTXF"
000690                           ORGANIZATION IS SEQUENTIAL
000700                           FILE STATUS IS FILE-STATUS.
000710     SELECT RLCLNTF       ASSIGN TO "RLCLNTF"
000720                           ORGANIZATION IS RELATIVE
000730                           ACCESS MODE IS DYNAMIC
000740                           RELATIVE KEY IS CL-REL-KEY
000750                           FILE STATUS IS FILE-STATUS.
000760     SELECT RLTRIPF       ASSIGN TO "RLTRIPF"
000770                           ORGANIZATION IS RELATIVE
000780                           ACCESS MODE IS DYNAMIC
000790                           RELATIVE KEY IS TR-REL-KEY
000800                           FILE STATUS IS FILE-STATUS.
000810     SELECT RLRESVF       ASSIGN TO "RLRESVF"
000820                           ORGANIZATION IS RELATIVE
000830                           ACCESS MODE IS DYNAMIC
000840                           RELATIVE KEY IS RV-REL-KEY
000850                           FILE STATUS IS FILE-STATUS.
000860     SELECT RLTKTF        ASSIGN TO "RLTKTF"
000870                           ORGANIZATION IS RELATIVE
000880                           ACCESS MODE IS DYNAMIC
000890                           RELATIVE KEY IS TK-REL-KEY
000900                           FILE STATUS IS FILE-STATUS.
000910     SELECT RLERRF        ASSIGN TO "RLERRF"
000920                           ORGANIZATION IS SEQUENTIAL
000930                           FILE STATUS IS FILE-STATUS.
000940
000950 DATA DIVISION.
000960 FILE SECTION.
000970 FD  RLBKTXF
000980     RECORDING MODE IS F.
000990 01  RLBKTXF-RECORD.
001000     COPY RLBKTXC.
001010
001020 FD  RLCLNTF
001030     RECORDING MODE IS F.
001040 01  RLCLNTF-RECORD.
001050     COPY RLCLNTC.
001060
001070 FD  RLTRIPF
001080     RECORDING MODE IS F.
001090 01  RLTRIPF-RECORD.
001100     COPY RLTRIPC.
001110
001120 FD  RLRESVF
001130     RECORDING MODE IS F.
001140 01  RLRESVF-RECORD.
001150     COPY RLRESVC.
001160
001170 FD  RLTKTF
001180     RECORDING MODE IS F.
001190 01  RLTKTF-RECORD.
001200     COPY RLTKTC.
001210
001220 FD  RLERRF
001230     RECORDING MODE IS F.
001240 01  RLERRF-RECORD.
001250     COPY RLERRC.
001260
001270 WORKING-STORAGE SECTION.
001280*--------------------------------------------------------------------*
001290* Comp-Felder: Praefix Cn mit n = Anzahl Digits
001300*--------------------------------------------------------------------*
001310 01          COMP-FELDER.
001320     05      C4-I1               PIC S9(04) COMP.
001330     05      C4-VERSUCH          PIC S9(04) COMP.
001340
001350     05      C4-X.
001360      10                         PIC X VALUE LOW-VALUE.
001370      10     C4-X2               PIC X.
001380     05      C4-NUM REDEFINES C4-X
001390                                 PIC S9(04) COMP.
001400
001410     05      C7-CLNT-MAX         PIC S9(07) COMP VALUE ZERO.
001420     05      C7-TRIP-MAX         PIC S9(07) COMP VALUE ZERO.
001430     05      C7-RESV-MAX         PIC S9(07) COMP VALUE ZERO.
001440     05      C7-TKT-MAX          PIC S9(07) COMP VALUE ZERO.
001450
001460     05      C9-GELESEN          PIC S9(09) COMP VALUE ZERO.
001470     05      C9-VERARBEITET      PIC S9(09) COMP VALUE ZERO.
001480     05      C9-ABGEWIESEN       PIC S9(09) COMP VALUE ZERO.
001490     05      FILLER              PIC X(04).
001500
001510 01          DISPLAY-FELDER.
001520     05      D-NUM7              PIC  9(07).
001530     05      D-NUM9              PIC  9(09).
001540     05      FILLER              PIC X(04).
001550*--------------------------------------------------------------------*
001560* Felder mit konstantem Inhalt: Praefix K
001570*--------------------------------------------------------------------*
001580 01          KONSTANTE-FELDER.
001590     05      K-MODUL             PIC X(08)          VALUE "RLBKPSTO".
001600     05      K-PROG-START        PIC X(10)          VALUE "A.04.02".
001610     05      K-MAX-KOLLISION     PIC S9(04) COMP    VALUE 5.
001620     05      FILLER              PIC X(04).
001630*----------------------------------------------------------------*
001640* Conditional-Felder
001650*----------------------------------------------------------------*
001660 01          SCHALTER.
001670     05      FILE-STATUS         PIC X(02).
001680          88 FILE-OK                         VALUE "00".
001690          88 FILE-NOK                        VALUE "01" THRU "99".
001700     05      REC-STAT REDEFINES  FILE-STATUS.
001710        10   FILE-STATUS1        PIC X.
001720          88 FILE-EOF                        VALUE "1".
001730        10                       PIC X.
001740
001750     05      TX-EOF-SW           PIC 9          VALUE ZERO.
001760          88 TX-EOF                              VALUE 1.
001770
001780     05      GEFUNDEN-SW         PIC 9          VALUE ZERO.
001790          88 SATZ-GEFUNDEN                       VALUE 1.
001800          88 SATZ-NICHT-GEFUNDEN                 VALUE ZERO.
001810
001820     05      ABGEWIESEN-SW       PIC 9          VALUE ZERO.
001830          88 AUFTRAG-ABGEWIESEN                  VALUE 1.
001840          88 AUFTRAG-OK                          VALUE ZERO.
001850
001860     05      KOLLISION-SW        PIC 9          VALUE ZERO.
001870          88 TICKET-KOLLISION                    VALUE 1.
001880     05      FILLER              PIC X(04).
001890*--------------------------------------------------------------------*
001900* weitere Arbeitsfelder: Praefix W
001910*--------------------------------------------------------------------*
001920 01          WORK-FELDER.
001930     05      W-CLIENT-ID         PIC X(36).
001940     05      W-TRIP-ID           PIC X(36).
001950     05      W-RESERVATION-ID    PIC X(36).
001960     05      W-TICKET-ID         PIC X(36).
001970     05      W-FARE-CLASS        PIC X(06).
001980     05      W-PASSENGER-COUNT   PIC 9(03).
001990     05      W-PRICE-PER-PASS    PIC 9(07).
002000     05      W-TOTAL-TRIP-PRICE  PIC 9(07).
002010     05      W-NEW-ID            PIC X(36).
002020     05      W-ID-SEQ            PIC 9(07) VALUE ZERO.
002030     05      FILLER              PIC X(04).
002040
002050 01          TX-BEREICH.
002060     COPY RLBKTXC.
002070
002080*--------------------------------------------------------------------*
002090* Datum-/Uhrzeitfelder, nach dem Muster der TAL-TIME/TAL-TIME-D/
002100* TAL-TIME-N REDEFINES-Gruppen des Lehrbetriebs aufgebaut
002110*--------------------------------------------------------------------*
002120 01          TAL-TIME-D.
002130     05      TAL-YY              PIC 9(02).
002140     05      TAL-MM               PIC 9(02).
002150     05      TAL-TT              PIC 9(02).
002160     05      FILLER              PIC X(02).
002170 01          TAL-TIME-N REDEFINES TAL-TIME-D.
002180     05      TAL-TIME-N6         PIC 9(06).
002190     05      FILLER              PIC X(02).
002200 01          TAL-HHMMSS.
002210     05      TAL-HH              PIC 9(02).
002220     05      TAL-MI              PIC 9(02).
002230     05      TAL-SS              PIC 9(02).
002240     05      TAL-HS              PIC 9(02).
002250     05      FILLER              PIC X(02).
002260 01          TAL-HHMMSS-N REDEFINES TAL-HHMMSS.
002270     05      TAL-TIME-N8         PIC 9(08).
002280     05      FILLER              PIC X(02).
002290 01          TAL-CENTURY         PIC 9(02) VALUE ZERO.
002300 01          TAL-TIMESTAMP-14    PIC 9(14) VALUE ZERO.
002310
002320 PROCEDURE DIVISION.
002330******************************************************************
002340* Steuerungs-Section
002350******************************************************************
002360 A100-STEUERUNG SECTION.
002370 A100-00.
002380     IF  SHOW-VERSION
002390         DISPLAY K-MODUL " Version: " K-PROG-START
002400         STOP RUN
002410     END-IF
002420
002430     PERFORM B000-VORLAUF
002440     IF NOT FILE-NOK
002450        PERFORM B100-VERARBEITUNG
002460     END-IF
002470     PERFORM B090-ENDE
002480     STOP RUN
002490     .
002500 A100-99.
002510     EXIT.
002520******************************************************************
002530* Vorlauf: Dateien eroeffnen, hoechste belegte RELATIVE-Satznummer
002540* jeder Stammdatei ermitteln (Saetze werden luckenlos angehaengt)
002550******************************************************************
002560 B000-VORLAUF SECTION.
002570 B000-00.
002580     INITIALIZE SCHALTER
002590
002600     OPEN INPUT  RLBKTXF
002610     IF FILE-NOK
002620        EXIT SECTION
002630     END-IF
002640
002650     OPEN I-O RLCLNTF
002660     PERFORM C010-MAX-ERMITTELN-CLNT
002670     OPEN I-O RLTRIPF
002680     PERFORM C020-MAX-ERMITTELN-TRIP
002690     OPEN I-O RLRESVF
002700     PERFORM C030-MAX-ERMITTELN-RESV
002710     OPEN I-O RLTKTF
002720     PERFORM C040-MAX-ERMITTELN-TKT
002730
002740     OPEN OUTPUT RLERRF
002750     .
002760 B000-99.
002770     EXIT.
002780 C010-MAX-ERMITTELN-CLNT SECTION.
002790 C010-00.
002800     MOVE ZERO TO CL-REL-KEY
002810     MOVE ZERO TO C7-CLNT-MAX
002820     PERFORM C011-CLNT-NAECHSTER UNTIL FILE-EOF
002830     MOVE "00" TO FILE-STATUS
002840     .
002850 C010-99.
002860     EXIT.
002870 C011-CLNT-NAECHSTER SECTION.
002880 C011-00.
002890     ADD 1 TO CL-REL-KEY
002900     READ RLCLNTF
002910        INVALID KEY SET FILE-EOF TO TRUE
002920     END-READ
002930     IF NOT FILE-EOF
002940        SET C7-CLNT-MAX TO CL-REL-KEY
002950     END-IF
002960     .
002970 C011-99.
002980     EXIT.
002990 C020-MAX-ERMITTELN-TRIP SECTION.
003000 C020-00.
003010     MOVE ZERO TO TR-REL-KEY
003020     MOVE ZERO TO C7-TRIP-MAX
003030     PERFORM C021-TRIP-NAECHSTER UNTIL FILE-EOF
003040     MOVE "00" TO FILE-STATUS
003050     .
003060 C020-99.
003070     EXIT.
003080 C021-TRIP-NAECHSTER SECTION.
003090 C021-00.
003100     ADD 1 TO TR-REL-KEY
003110     READ RLTRIPF
003120        INVALID KEY SET FILE-EOF TO TRUE
003130     END-READ
003140     IF NOT FILE-EOF
003150        SET C7-TRIP-MAX TO TR-REL-KEY
003160     END-IF
003170     .
003180 C021-99.
003190     EXIT.
003200 C030-MAX-ERMITTELN-RESV SECTION.
003210 C030-00.
003220     MOVE ZERO TO RV-REL-KEY
003230     MOVE ZERO TO C7-RESV-MAX
003240     PERFORM C031-RESV-NAECHSTER UNTIL FILE-EOF
003250     MOVE "00" TO FILE-STATUS
003260     .
003270 C030-99.
003280     EXIT.
003290 C031-RESV-NAECHSTER SECTION.
003300 C031-00.
003310     ADD 1 TO RV-REL-KEY
003320     READ RLRESVF
003330        INVALID KEY SET FILE-EOF TO TRUE
003340     END-READ
003350     IF NOT FILE-EOF
003360        SET C7-RESV-MAX TO RV-REL-KEY
003370     END-IF
003380     .
003390 C031-99.
003400     EXIT.
003410 C040-MAX-ERMITTELN-TKT SECTION.
003420 C040-00.
003430     MOVE ZERO TO TK-REL-KEY
003440     MOVE ZERO TO C7-TKT-MAX
003450     PERFORM C041-TKT-NAECHSTER UNTIL FILE-EOF
003460     MOVE "00" TO FILE-STATUS
003470     .
003480 C040-99.
003490     EXIT.
003500 C041-TKT-NAECHSTER SECTION.
003510 C041-00.
003520     ADD 1 TO TK-REL-KEY
003530     READ RLTKTF
003540        INVALID KEY SET FILE-EOF TO TRUE
003550     END-READ
003560     IF NOT FILE-EOF
003570        SET C7-TKT-MAX TO TK-REL-KEY
003580     END-IF
003590     .
003600 C041-99.
003610     EXIT.
003620******************************************************************
003630* Ende
003640******************************************************************
003650 B090-ENDE SECTION.
003660 B090-00.
003670     CLOSE RLBKTXF
003680     CLOSE RLCLNTF
003690     CLOSE RLTRIPF
003700     CLOSE RLRESVF
003710     CLOSE RLTKTF
003720     CLOSE RLERRF
003730     DISPLAY K-MODUL ": GELESEN=" C9-GELESEN
003740             " VERARBEITET=" C9-VERARBEITET
003750             " ABGEWIESEN=" C9-ABGEWIESEN
003760     .
003770 B090-99.
003780     EXIT.
003790******************************************************************
003800* Verarbeitung: Buchungsauftraege satzweise abarbeiten
003810******************************************************************
003820 B100-VERARBEITUNG SECTION.
003830 B100-00.
003840     READ RLBKTXF INTO TX-BEREICH
003850        AT END SET TX-EOF TO TRUE
003860     END-READ
003870
003880     PERFORM B110-AUFTRAG-VERARBEITEN UNTIL TX-EOF
003890     .
003900 B100-99.
003910     EXIT.
003920 B110-AUFTRAG-VERARBEITEN SECTION.
003930 B110-00.
003940     ADD 1 TO C9-GELESEN
003950     SET AUFTRAG-OK TO TRUE
003960
003970     EVALUATE TRUE
003980        WHEN BT-REGISTER-CLIENT OF TX-BEREICH
003990           PERFORM D100-REGISTER-CLIENT
004000        WHEN BT-CREATE-TRIP OF TX-BEREICH
004010           PERFORM D200-CREATE-TRIP
004020        WHEN BT-CANCEL-TRIP OF TX-BEREICH
004030           PERFORM D300-CANCEL-TRIP
004040        WHEN BT-ADD-RESERVATION OF TX-BEREICH
004050           PERFORM D400-ADD-RESERVATION
004060        WHEN BT-CONFIRM-RESERVATION OF TX-BEREICH
004070           PERFORM D500-CONFIRM-RESERVATION
004080        WHEN OTHER
004090           SET AUFTRAG-ABGEWIESEN TO TRUE
004100           MOVE "B110-00 " TO ER-SECTION OF RLERRF-RECORD
004110           MOVE "UNBEKANNTER TRANS-CODE" TO ER-TEXT OF RLERRF-RECORD
004120           PERFORM Z999-ERRLOG
004130     END-EVALUATE
004140
004150     IF AUFTRAG-ABGEWIESEN
004160        ADD 1 TO C9-ABGEWIESEN
004170     ELSE
004180        ADD 1 TO C9-VERARBEITET
004190     END-IF
004200
004210     READ RLBKTXF INTO TX-BEREICH
004220        AT END SET TX-EOF TO TRUE
004230     END-READ
004240     .
004250 B110-99.
004260     EXIT.
004270******************************************************************
004280* registerClient: Name und E-Mail muessen belegt sein
004290******************************************************************
004300 D100-REGISTER-CLIENT SECTION.
004310 D100-00.
004320     IF BT-CLIENT-NAME OF TX-BEREICH = SPACES
004330     OR BT-CLIENT-EMAIL OF TX-BEREICH = SPACES
004340        SET AUFTRAG-ABGEWIESEN TO TRUE
004350        MOVE "D100-00 "           TO ER-SECTION OF RLERRF-RECORD
004360        MOVE "NAME/EMAIL FEHLT"    TO ER-TEXT OF RLERRF-RECORD
004370        PERFORM Z999-ERRLOG
004380        EXIT SECTION
004390     END-IF
004400
004410     PERFORM K100-NEUE-ID
004420     MOVE W-NEW-ID TO W-CLIENT-ID
004430
004440     ADD 1 TO C7-CLNT-MAX
004450     MOVE C7-CLNT-MAX TO CL-REL-KEY
004460
004470     MOVE W-CLIENT-ID                   TO CL-CLIENT-ID
004480     MOVE BT-CLIENT-NAME  OF TX-BEREICH TO CL-CLIENT-NAME
004490     MOVE BT-CLIENT-EMAIL OF TX-BEREICH TO CL-CLIENT-EMAIL
004500     MOVE BT-CLIENT-PHONE OF TX-BEREICH TO CL-CLIENT-PHONE
004510
004520     WRITE RLCLNTF-RECORD
004530     .
004540 D100-99.
004550     EXIT.
004560******************************************************************
004570* createTrip: Kunde muss existieren, Reiseweg mind. 1 Teilstrecke,
004580* Reisedatum vorhanden, Personenzahl >= 1 (Clamp massgebend)
004590******************************************************************
004600 D200-CREATE-TRIP SECTION.
004610 D200-00.
004620     MOVE BT-CLIENT-ID OF TX-BEREICH TO W-CLIENT-ID
004630     PERFORM S100-CLNT-SUCHEN
004640     IF SATZ-NICHT-GEFUNDEN
004650        SET AUFTRAG-ABGEWIESEN TO TRUE
004660        MOVE "D200-00 "        TO ER-SECTION OF RLERRF-RECORD
004670        MOVE "KUNDE NICHT GEFUNDEN" TO ER-TEXT OF RLERRF-RECORD
004680        PERFORM Z999-ERRLOG
004690        EXIT SECTION
004700     END-IF
004710
004720     IF IT-LEG-COUNT OF TX-BEREICH = ZERO
004730     OR BT-TRIP-DATE OF TX-BEREICH = ZERO
004740        SET AUFTRAG-ABGEWIESEN TO TRUE
004750        MOVE "D200-01 "          TO ER-SECTION OF RLERRF-RECORD
004760        MOVE "REISEWEG/DATUM FEHLT" TO ER-TEXT OF RLERRF-RECORD
004770        PERFORM Z999-ERRLOG
004780        EXIT SECTION
004790     END-IF
004800
004810     MOVE BT-FARE-CLASS OF TX-BEREICH TO W-FARE-CLASS
004820     IF W-FARE-CLASS = SPACES
004830        MOVE "SECOND" TO W-FARE-CLASS
004840     END-IF
004850
004860     MOVE BT-PASSENGER-COUNT OF TX-BEREICH TO W-PASSENGER-COUNT
004870     IF W-PASSENGER-COUNT < 1
004880        MOVE 1 TO W-PASSENGER-COUNT
004890     END-IF
004900
004910     PERFORM K100-NEUE-ID
004920     MOVE W-NEW-ID TO W-TRIP-ID
004930
004940     ADD 1 TO C7-TRIP-MAX
004950     MOVE C7-TRIP-MAX TO TR-REL-KEY
004960
004970     MOVE W-TRIP-ID            TO TR-TRIP-ID
004980     MOVE W-CLIENT-ID          TO TR-CLIENT-ID
004990     MOVE IT-LEG-COUNT OF TX-BEREICH
005000        TO IT-LEG-COUNT OF TR-ITINERARY
005010     PERFORM D210-LEG-KOPIEREN
005020        VARYING C4-I1 FROM 1 BY 1
005030        UNTIL C4-I1 > IT-LEG-COUNT OF TX-BEREICH
005040     MOVE IT-TOTAL-DURATION-MIN OF TX-BEREICH
005050        TO IT-TOTAL-DURATION-MIN OF TR-ITINERARY
005060     MOVE IT-TOTAL-TRANSFER-MIN OF TX-BEREICH
005070        TO IT-TOTAL-TRANSFER-MIN OF TR-ITINERARY
005080     MOVE IT-TOTAL-FIRST-PRICE  OF TX-BEREICH
005090        TO IT-TOTAL-FIRST-PRICE  OF TR-ITINERARY
005100     MOVE IT-TOTAL-SECOND-PRICE OF TX-BEREICH
005110        TO IT-TOTAL-SECOND-PRICE OF TR-ITINERARY
005120     MOVE BT-TRIP-DATE OF TX-BEREICH TO TR-TRIP-DATE
005130     MOVE W-FARE-CLASS               TO TR-FARE-CLASS
005140     MOVE W-PASSENGER-COUNT          TO TR-PASSENGER-COUNT
005150     SET  TR-STAT-SCHEDULED          TO TRUE
005160
005170     PERFORM K200-PRICE-TRIP
005180     MOVE W-PRICE-PER-PASS     TO TR-PRICE-PER-PASSENGER
005190     MOVE W-TOTAL-TRIP-PRICE   TO TR-TOTAL-TRIP-PRICE
005200
005210     WRITE RLTRIPF-RECORD
005220     .
005230 D200-99.
005240     EXIT.
005250 D210-LEG-KOPIEREN SECTION.
005260 D210-00.
005270     SET IT-LEG-IX OF TR-ITINERARY   TO C4-I1
005280     MOVE IT-LEG-ROUTE-ID(C4-I1)     OF TX-BEREICH
005290        TO IT-LEG-ROUTE-ID(IT-LEG-IX OF TR-ITINERARY) OF TR-ITINERARY
005300     MOVE IT-LEG-TRANSFER-MIN(C4-I1) OF TX-BEREICH
005310        TO IT-LEG-TRANSFER-MIN(IT-LEG-IX OF TR-ITINERARY) OF TR-ITINERARY
005320     MOVE IT-LEG-DURATION-MIN(C4-I1) OF TX-BEREICH
005330        TO IT-LEG-DURATION-MIN(IT-LEG-IX OF TR-ITINERARY) OF TR-ITINERARY
005340     .
005350 D210-99.
005360     EXIT.
005370******************************************************************
005380* cancelTrip: Reise muss existieren
005390******************************************************************
005400 D300-CANCEL-TRIP SECTION.
005410 D300-00.
005420     MOVE BT-TRIP-ID OF TX-BEREICH TO W-TRIP-ID
005430     PERFORM S200-TRIP-SUCHEN
005440     IF SATZ-NICHT-GEFUNDEN
005450        SET AUFTRAG-ABGEWIESEN TO TRUE
005460        MOVE "D300-00 "         TO ER-SECTION OF RLERRF-RECORD
005470        MOVE "REISE NICHT GEFUNDEN" TO ER-TEXT OF RLERRF-RECORD
005480        PERFORM Z999-ERRLOG
005490        EXIT SECTION
005500     END-IF
005510
005520     SET TR-STAT-CANCELLED TO TRUE
005530     REWRITE RLTRIPF-RECORD
005540     .
005550 D300-99.
005560     EXIT.
005570******************************************************************
005580* addReservation: Reise und Kunde muessen existieren, Name belegt
005590******************************************************************
005600 D400-ADD-RESERVATION SECTION.
005610 D400-00.
005620     MOVE BT-TRIP-ID OF TX-BEREICH TO W-TRIP-ID
005630     PERFORM S200-TRIP-SUCHEN
005640     IF SATZ-NICHT-GEFUNDEN
005650        SET AUFTRAG-ABGEWIESEN TO TRUE
005660        MOVE "D400-00 "         TO ER-SECTION OF RLERRF-RECORD
005670        MOVE "REISE NICHT GEFUNDEN" TO ER-TEXT OF RLERRF-RECORD
005680        PERFORM Z999-ERRLOG
005690        EXIT SECTION
005700     END-IF
005710
005720     MOVE BT-CLIENT-ID OF TX-BEREICH TO W-CLIENT-ID
005730     PERFORM S100-CLNT-SUCHEN
005740     IF SATZ-NICHT-GEFUNDEN
005750        SET AUFTRAG-ABGEWIESEN TO TRUE
005760        MOVE "D400-01 "        TO ER-SECTION OF RLERRF-RECORD
005770        MOVE "KUNDE NICHT GEFUNDEN" TO ER-TEXT OF RLERRF-RECORD
005780        PERFORM Z999-ERRLOG
005790        EXIT SECTION
005800     END-IF
005810
005820     IF BT-PASSENGER-NAME OF TX-BEREICH = SPACES
005830        SET AUFTRAG-ABGEWIESEN TO TRUE
005840        MOVE "D400-02 "         TO ER-SECTION OF RLERRF-RECORD
005850        MOVE "PASSAGIERNAME FEHLT" TO ER-TEXT OF RLERRF-RECORD
005860        PERFORM Z999-ERRLOG
005870        EXIT SECTION
005880     END-IF
005890
005900     MOVE BT-FARE-CLASS OF TX-BEREICH TO W-FARE-CLASS
005910     IF W-FARE-CLASS = SPACES
005920        MOVE TR-FARE-CLASS TO W-FARE-CLASS
005930     END-IF
005940
005950     PERFORM K100-NEUE-ID
005960     MOVE W-NEW-ID TO W-RESERVATION-ID
005970
005980     ADD 1 TO C7-RESV-MAX
005990     MOVE C7-RESV-MAX TO RV-REL-KEY
006000
006010     MOVE W-RESERVATION-ID              TO RV-RESERVATION-ID
006020     MOVE W-TRIP-ID                     TO RV-TRIP-ID
006030     MOVE W-CLIENT-ID                   TO RV-CLIENT-ID
006040     MOVE BT-PASSENGER-NAME OF TX-BEREICH TO RV-PASSENGER-NAME
006050     MOVE W-FARE-CLASS                  TO RV-FARE-CLASS
006060     SET  RV-NOT-CONFIRMED              TO TRUE
006070     MOVE SPACES                        TO RV-TICKET-ID
006080
006090     WRITE RLRESVF-RECORD
006100     .
006110 D400-99.
006120     EXIT.
006130******************************************************************
006140* confirmReservation: idempotent bei bereits bestaetigter
006150* Reservierung; sonst Fahrkarte mit Kollisionspruefung ausstellen
006160******************************************************************
006170 D500-CONFIRM-RESERVATION SECTION.
006180 D500-00.
006190     MOVE BT-RESERVATION-ID OF TX-BEREICH TO W-RESERVATION-ID
006200     PERFORM S300-RESV-SUCHEN
006210     IF SATZ-NICHT-GEFUNDEN
006220        SET AUFTRAG-ABGEWIESEN TO TRUE
006230        MOVE "D500-00 "             TO ER-SECTION OF RLERRF-RECORD
006240        MOVE "RESERVIERUNG NICHT GEFUNDEN" TO ER-TEXT OF RLERRF-RECORD
006250        PERFORM Z999-ERRLOG
006260        EXIT SECTION
006270     END-IF
006280
006290     IF RV-CONFIRMED
006300*                -- idempotent: vorhandene Fahrkarte unveraendert,
006310*                   keine erneute Preisberechnung, keine Neuausstellung
006320        EXIT SECTION
006330     END-IF
006340
006350     MOVE RV-TRIP-ID TO W-TRIP-ID
006360     PERFORM S200-TRIP-SUCHEN
006370     IF SATZ-NICHT-GEFUNDEN
006380        SET AUFTRAG-ABGEWIESEN TO TRUE
006390        MOVE "D500-01 "         TO ER-SECTION OF RLERRF-RECORD
006400        MOVE "REISE ZUR RESERVIERUNG FEHLT" TO ER-TEXT OF RLERRF-RECORD
006410        PERFORM Z999-ERRLOG
006420        EXIT SECTION
006430     END-IF
006440
006450     SET RV-CONFIRMED TO TRUE
006460
006470     MOVE ZERO TO C4-VERSUCH
006480     SET KOLLISION-SW TO 1
006490     PERFORM K300-TICKET-ID-VERGEBEN UNTIL NOT TICKET-KOLLISION
006500
006510     IF AUFTRAG-ABGEWIESEN
006520        EXIT SECTION
006530     END-IF
006540
006550     MOVE W-TICKET-ID TO RV-TICKET-ID
006560     REWRITE RLRESVF-RECORD
006570
006580     PERFORM U200-TIMESTAMP
006590
006600     ADD 1 TO C7-TKT-MAX
006610     MOVE C7-TKT-MAX TO TK-REL-KEY
006620
006630     MOVE W-TICKET-ID             TO TK-TICKET-ID
006640     MOVE W-RESERVATION-ID        TO TK-RESERVATION-ID
006650     MOVE RV-TRIP-ID              TO TK-TRIP-ID
006660     MOVE RV-CLIENT-ID            TO TK-CLIENT-ID
006670     MOVE RV-PASSENGER-NAME       TO TK-PASSENGER-NAME
006680     MOVE RV-FARE-CLASS           TO TK-FARE-CLASS
006690     MOVE TR-TOTAL-TRIP-PRICE     TO TK-TOTAL-PRICE
006700     MOVE TAL-TIMESTAMP-14        TO TK-ISSUED-AT
006710
006720     WRITE RLTKTF-RECORD
006730     .
006740 D500-99.
006750     EXIT.
006760******************************************************************
006770* Trip pricing (Trip.pricePerPassenger / totalPrice)
006780******************************************************************
006790 K200-PRICE-TRIP SECTION.
006800 K200-00.
006810     IF W-FARE-CLASS = "FIRST"
006820        MOVE IT-TOTAL-FIRST-PRICE  OF TR-ITINERARY TO W-PRICE-PER-PASS
006830     ELSE
006840        MOVE IT-TOTAL-SECOND-PRICE OF TR-ITINERARY TO W-PRICE-PER-PASS
006850     END-IF
006860
006870     COMPUTE W-TOTAL-TRIP-PRICE = W-PRICE-PER-PASS * W-PASSENGER-COUNT
006880     .
006890 K200-99.
006900     EXIT.
006910******************************************************************
006920* Fahrkartennummer mit Kollisionspruefung vergeben: bis zu
006930* K-MAX-KOLLISION Wiederholungen, danach Abbruch ohne Fortschreibung
006940******************************************************************
006950 K300-TICKET-ID-VERGEBEN SECTION.
006960 K300-00.
006970     IF C4-VERSUCH > K-MAX-KOLLISION
006980        SET AUFTRAG-ABGEWIESEN TO TRUE
006990        MOVE "K300-00 "             TO ER-SECTION OF RLERRF-RECORD
007000        MOVE "FAHRKARTENNUMMER KOLLIDIERT" TO ER-TEXT OF RLERRF-RECORD
007010        PERFORM Z999-ERRLOG
007020        SET KOLLISION-SW TO ZERO
007030        EXIT SECTION
007040     END-IF
007050
007060     ADD 1 TO C4-VERSUCH
007070     PERFORM K100-NEUE-ID
007080     MOVE W-NEW-ID TO W-TICKET-ID
007090
007100     PERFORM S400-TKT-SUCHEN
007110     IF SATZ-GEFUNDEN
007120        SET KOLLISION-SW TO 1
007130     ELSE
007140        SET KOLLISION-SW TO ZERO
007150     END-IF
007160     .
007170 K300-99.
007180     EXIT.
007190******************************************************************
007200* eindeutige ID vergeben: K-MODUL, Zeitstempel und laufende
007210* Nummer, frei von intrinsischen Functions (kein UUID-Modul auf
007220* dem Zielsystem verfuegbar)
007230******************************************************************
007240 K100-NEUE-ID SECTION.
007250 K100-00.
007260     ADD 1 TO W-ID-SEQ
007270     PERFORM U200-TIMESTAMP
007280
007290     MOVE SPACES        TO W-NEW-ID
007300     STRING K-MODUL            DELIMITED BY SIZE
007310            "-"                DELIMITED BY SIZE
007320            TAL-TIMESTAMP-14   DELIMITED BY SIZE
007330            "-"                DELIMITED BY SIZE
007340            W-ID-SEQ           DELIMITED BY SIZE
007350       INTO W-NEW-ID
007360     .
007370 K100-99.
007380     EXIT.
007390******************************************************************
007400* Kunden ueber CLIENT-ID per Direktzugriff 1..C7-CLNT-MAX suchen
007410******************************************************************
007420 S100-CLNT-SUCHEN SECTION.
007430 S100-00.
007440     SET SATZ-NICHT-GEFUNDEN TO TRUE
007450     PERFORM S101-CLNT-VGL
007460        VARYING CL-REL-KEY FROM 1 BY 1
007470        UNTIL CL-REL-KEY > C7-CLNT-MAX OR SATZ-GEFUNDEN
007480     .
007490 S100-99.
007500     EXIT.
007510 S101-CLNT-VGL SECTION.
007520 S101-00.
007530     READ RLCLNTF
007540        INVALID KEY EXIT SECTION
007550     END-READ
007560     IF CL-CLIENT-ID = W-CLIENT-ID
007570        SET SATZ-GEFUNDEN TO TRUE
007580     END-IF
007590     .
007600 S101-99.
007610     EXIT.
007620******************************************************************
007630* Reise ueber TRIP-ID per Direktzugriff 1..C7-TRIP-MAX suchen
007640******************************************************************
007650 S200-TRIP-SUCHEN SECTION.
007660 S200-00.
007670     SET SATZ-NICHT-GEFUNDEN TO TRUE
007680     PERFORM S201-TRIP-VGL
007690        VARYING TR-REL-KEY FROM 1 BY 1
007700        UNTIL TR-REL-KEY > C7-TRIP-MAX OR SATZ-GEFUNDEN
007710     .
007720 S200-99.
007730     EXIT.
007740 S201-TRIP-VGL SECTION.
007750 S201-00.
007760     READ RLTRIPF
007770        INVALID KEY EXIT SECTION
007780     END-READ
007790     IF TR-TRIP-ID = W-TRIP-ID
007800        SET SATZ-GEFUNDEN TO TRUE
007810     END-IF
007820     .
007830 S201-99.
007840     EXIT.
007850******************************************************************
007860* Reservierung ueber RESERVATION-ID per Direktzugriff suchen
007870******************************************************************
007880 S300-RESV-SUCHEN SECTION.
007890 S300-00.
007900     SET SATZ-NICHT-GEFUNDEN TO TRUE
007910     PERFORM S301-RESV-VGL
007920        VARYING RV-REL-KEY FROM 1 BY 1
007930        UNTIL RV-REL-KEY > C7-RESV-MAX OR SATZ-GEFUNDEN
007940     .
007950 S300-99.
007960     EXIT.
007970 S301-RESV-VGL SECTION.
007980 S301-00.
007990     READ RLRESVF
008000        INVALID KEY EXIT SECTION
008010     END-READ
008020     IF RV-RESERVATION-ID = W-RESERVATION-ID
008030        SET SATZ-GEFUNDEN TO TRUE
008040     END-IF
008050     .
008060 S301-99.
008070     EXIT.
008080******************************************************************
008090* Fahrkartennummer gegen bereits ausgestellte Fahrkarten 1..
008100* C7-TKT-MAX pruefen (Kollisionserkennung)
008110******************************************************************
008120 S400-TKT-SUCHEN SECTION.
008130 S400-00.
008140     SET SATZ-NICHT-GEFUNDEN TO TRUE
008150     PERFORM S401-TKT-VGL
008160        VARYING TK-REL-KEY FROM 1 BY 1
008170        UNTIL TK-REL-KEY > C7-TKT-MAX OR SATZ-GEFUNDEN
008180     .
008190 S400-99.
008200     EXIT.
008210 S401-TKT-VGL SECTION.
008220 S401-00.
008230     READ RLTKTF
008240        INVALID KEY EXIT SECTION
008250     END-READ
008260     IF TK-TICKET-ID = W-TICKET-ID
008270        SET SATZ-GEFUNDEN TO TRUE
008280     END-IF
008290     .
008300 S401-99.
008310     EXIT.
008320******************************************************************
008330* Fehlerprotokoll (house idiom) und Zeitstempelaufbau
008340******************************************************************
008350 Z999-ERRLOG SECTION.
008360 Z999-00.
008370     PERFORM U200-TIMESTAMP
008380     MOVE TAL-TIMESTAMP-14 TO ER-TIMESTAMP OF RLERRF-RECORD
008390     MOVE K-MODUL          TO ER-MODUL     OF RLERRF-RECORD
008400     MOVE C9-GELESEN       TO ER-SATZ-NR   OF RLERRF-RECORD
008410     WRITE RLERRF-RECORD
008420     .
008430 Z999-99.
008440     EXIT.
008450 U200-TIMESTAMP SECTION.
008460 U200-00.
008470     ACCEPT TAL-TIME-D FROM DATE
008480     ACCEPT TAL-HHMMSS FROM TIME
008490
008500     IF TAL-YY < 50
008510        MOVE 20 TO TAL-CENTURY
008520     ELSE
008530        MOVE 19 TO TAL-CENTURY
008540     END-IF
008550
008560     COMPUTE TAL-TIMESTAMP-14 =
008570             TAL-CENTURY * 1000000000000
008572           + TAL-YY      * 10000000000
008574           + TAL-MM      * 100000000
008576           + TAL-TT      * 1000000
008578           + TAL-HH      * 10000
008580           + TAL-MI      * 100
008590           + TAL-SS
008600     .
008610 U200-99.
008620     EXIT.
