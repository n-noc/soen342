000100*--------------------------------------------------------------------*
000110* RLROUTEC -- Satzbild eines deduplizierten Streckensatzes (Route)   *
000120*             Ablagedatei RLROUTEF, 1 Satz pro Staedtepaar.          *
000130*             Praefix: RT-                                           *
000140*--------------------------------------------------------------------*
000150 01          ROUTE-RECORD.
000160     05      RT-ROUTE-ID             PIC X(10).
000170     05      RT-DEPARTURE-CITY       PIC X(30).
000180     05      RT-ARRIVAL-CITY         PIC X(30).
000190     05      RT-DEPARTURE-TIME       PIC 9(04).
000200     05      RT-ARRIVAL-TIME         PIC 9(04).
000210     05      RT-ARRIVAL-DAY-OFFSET   PIC 9(01).
000220     05      RT-TRAIN-TYPE           PIC X(15).
000230     05      RT-DAYS-OF-OPERATION    PIC X(07).
000240     05      RT-FIRST-CLASS-RATE     PIC 9(05).
000250     05      RT-SECOND-CLASS-RATE    PIC 9(05).
000260     05      RT-DURATION-MIN         PIC 9(05) COMP.
000270     05      FILLER                  PIC X(20).
