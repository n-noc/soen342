000100*--------------------------------------------------------------------*
000110* RLCLNTC  -- Satzbild eines Kundensatzes (Client), Ablagedatei      *
000120*             RLCLNTF, RELATIVE organisiert.  Praefix: CL-           *
000130*--------------------------------------------------------------------*
000140 01          CLIENT-RECORD.
000150     05      CL-CLIENT-ID            PIC X(36).
000160     05      CL-CLIENT-NAME          PIC X(60).
000170     05      CL-CLIENT-EMAIL         PIC X(60).
000180     05      CL-CLIENT-PHONE         PIC X(20).
000190     05      FILLER                  PIC X(20).
