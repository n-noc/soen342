000100*--------------------------------------------------------------------*
000110* RLQRYC   -- Satzbild der Suchkriterien (Search-Query), Ablagedatei *
000120*             RLQRYF, 1 Parametersatz pro Suchlauf.                  *
000130*             Praefix: SQ-                                           *
000140*--------------------------------------------------------------------*
000150 01          SEARCH-QUERY-RECORD.
000160     05      SQ-FROM-CITY            PIC X(30).
000170     05      SQ-TO-CITY              PIC X(30).
000180     05      SQ-DEP-START            PIC 9(04).
000190     05      SQ-DEP-END              PIC 9(04).
000200     05      SQ-ARR-START            PIC 9(04).
000210     05      SQ-ARR-END              PIC 9(04).
000220     05      SQ-TRAIN-TYPE-FILTER    PIC X(15).
000230     05      SQ-DAYS-FILTER          PIC X(07).
000240     05      SQ-PRICE-CLASS          PIC X(06).
000250     05      SQ-MAX-PRICE            PIC 9(05).
000260     05      SQ-MAX-PRICE-N          PIC X.
000270         88  SQ-MAX-PRICE-GIVEN           VALUE "Y".
000280     05      SQ-SORT-BY              PIC X(12).
000290     05      SQ-SORT-DIR             PIC X(04).
000300     05      FILLER                  PIC X(20).
