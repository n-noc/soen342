000100*--------------------------------------------------------------------*
000110* RLTKTC   -- Satzbild eines Fahrkartensatzes (Ticket), Ablagedatei *
000120*             RLTKTF, RELATIVE organisiert.  Praefix: TK-            *
000130*--------------------------------------------------------------------*
000140 01          TICKET-RECORD.
000150     05      TK-TICKET-ID            PIC X(36).
000160     05      TK-RESERVATION-ID       PIC X(36).
000170     05      TK-TRIP-ID              PIC X(36).
000180     05      TK-CLIENT-ID            PIC X(36).
000190     05      TK-PASSENGER-NAME       PIC X(60).
000200     05      TK-FARE-CLASS           PIC X(06).
000210     05      TK-TOTAL-PRICE          PIC 9(07).
000220     05      TK-ISSUED-AT            PIC 9(14).
000230     05      FILLER                  PIC X(15).
