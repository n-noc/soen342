000100*--------------------------------------------------------------------*
000110* RLTRIPC  -- Satzbild eines Reisesatzes (Trip), Ablagedatei         *
000120*             RLTRIPF, RELATIVE organisiert.  Praefix: TR-           *
000130*             Enthaelt den gebuchten Reiseweg (ITINERARY) eingebettet*
000140*--------------------------------------------------------------------*
000150 01          TRIP-RECORD.
000160     05      TR-TRIP-ID              PIC X(36).
000170     05      TR-CLIENT-ID            PIC X(36).
000180     05      TR-ITINERARY.
000190         COPY RLITINC REPLACING ==01== BY ==05==.
000200     05      TR-TRIP-DATE            PIC 9(08).
000210     05      TR-FARE-CLASS           PIC X(06).
000220     05      TR-PASSENGER-COUNT      PIC 9(03).
000230     05      TR-TRIP-STATUS          PIC X(09).
000240         88  TR-STAT-SCHEDULED            VALUE "SCHEDULED".
000250         88  TR-STAT-CANCELLED            VALUE "CANCELLED".
000260         88  TR-STAT-COMPLETED            VALUE "COMPLETED".
000270     05      TR-PRICE-PER-PASSENGER  PIC 9(07).
000280     05      TR-TOTAL-TRIP-PRICE     PIC 9(07).
000290     05      FILLER                  PIC X(15).
