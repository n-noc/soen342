?CONSULT $SYSTEM.SYSTEM.COBOLEX0
?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3

000100 IDENTIFICATION DIVISION.
000110
000120 PROGRAM-ID.    RLITNRPO.
000130 AUTHOR.        E. GRUBER.
000140 INSTALLATION.  WSOFT RECHENZENTRUM.
000150 DATE-WRITTEN.  1988-07-19.
000160 DATE-COMPILED.
000170 SECURITY.      NUR FUER INTERNEN GEBRAUCH.
000180
000190*****************************************************************
000200* Letzte Aenderung :: 2012-03-07
000210* Letzte Version   :: A.02.01
000220* Kurzbeschreibung :: Reisewegliste (Suchergebnisse) als Druckliste
000230*
000240* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
000250*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
000260*----------------------------------------------------------------*
000270* Vers. | Datum    | von | Kommentar                             *
000280*-------|----------|-----|---------------------------------------*
000290*A.00.00|1988-07-19| eg  | Neuerstellung, Auswertung RLITINF
000300*A.01.00|1993-05-30| kst | Ermittlung Start-/Zielstadt ueber den
000310*       |          |     | Streckenindex RLROUTEF nachgezogen (die
000320*       |          |     | Reiseweg-Saetze tragen nur Strecken-Nrn)
000330*A.02.00|1998-12-01| jr  | Jahrhundertfenster TAL-CENTURY (Y2K)
000340*A.02.00|2004-09-06| mw  | Endsumme COUNT OF RESULTS ergaenzt
000341*A.02.01|2012-03-07| sr  | U200-TIMESTAMP lieferte falschen Zeit-
000342*       |          |     | stempel im Fehlerprotokoll: TAL-TIME-N8
000343*       |          |     | (8stellig, STDMISSHS) wurde auf eine nur
000344*       |          |     | 6stellige Stelle aufaddiert, die Stunden
000345*       |          |     | liefen dadurch in die Monat/Tag-Stellen
000346*       |          |     | hinein. Jetzt stellenweise wie in RLNETLDO/
000347*       |          |     | RLDSRCHO berechnet (RL-1722)
000350*----------------------------------------------------------------*
000360*
000370* Programmbeschreibung
000380* --------------------
000390* Liest den Streckenindex RLROUTEF vollstaendig in die Arbeits-
000400* tabelle ROUTE-TABELLE (gleiches Verfahren wie RLNETLDO/RLXSRCHO)
000410* und druckt je Satz von RLITINF eine Zeile der Reisewegliste:
000420* laufende Nummer, Startstadt (Abfahrtsstadt der ersten Teilstrecke),
000430* Zielstadt (Ankunftsstadt der letzten Teilstrecke), Anzahl Teil-
000440* strecken sowie die in recomputeTotals ermittelten Summenfelder.
000450* Am Ende steht eine Zeile mit der Gesamtzahl der Treffer.
000460*
000470******************************************************************
000480
000490 ENVIRONMENT DIVISION.
000500 CONFIGURATION SECTION.
000510 SPECIAL-NAMES.
000520     SWITCH-15 IS ANZEIGE-VERSION
000530         ON STATUS IS SHOW-VERSION
000540     C01 IS TOP-OF-FORM
000550     CLASS ALPHNUM IS "0123456789"
000560                      "abcdefghijklmnopqrstuvwxyz"
000570                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000580                      " .,;-".
000590
000600 INPUT-OUTPUT SECTION.
000610 FILE-CONTROL.
000620     SELECT RLITINF        ASSIGN TO "RLITINF"
000630                            ORGANIZATION IS SEQUENTIAL
000640                            FILE STATUS IS FILE-STATUS.
000650     SELECT RLROUTEF       ASSIGN TO "RLROUTEF"
000660                            ORGANIZATION IS SEQUENTIAL
000670                            FILE STATUS IS FILE-STATUS.
000680     SELECT RLRPTF         ASSIGN TO "RLRPTF"
000690                            ORGANIZATION IS SEQUENTIAL
000700                            FILE STATUS IS FILE-STATUS.
000710     SELECT RLERRF         ASSIGN TO "RLERRF"
000720                            ORGANIZATION IS SEQUENTIAL
000730                            FILE STATUS IS FILE-STATUS.
000740
000750 DATA DIVISION.
000760 FILE SECTION.
000770 FD  RLITINF
000780     RECORDING MODE IS F.
000790 01  RLITINF-RECORD.
000800     COPY RLITINC.
000810
000820 FD  RLROUTEF
000830     RECORDING MODE IS F.
000840 01  RLROUTEF-RECORD.
000850     COPY RLROUTEC.
000860
000870 FD  RLRPTF
000880     RECORDING MODE IS F.
000890 01  RLRPTF-RECORD              PIC X(93).
000900
000910 FD  RLERRF
000920     RECORDING MODE IS F.
000930 01  RLERRF-RECORD.
000940     COPY RLERRC.
000950
000960 WORKING-STORAGE SECTION.
000970*--------------------------------------------------------------------*
000980* Comp-Felder: Praefix Cn mit n = Anzahl Digits
000990*--------------------------------------------------------------------*
001000 01          COMP-FELDER.
001010     05      C4-I1               PIC S9(04) COMP.
001020     05      C9-GELESEN          PIC S9(09) COMP VALUE ZERO.
001030     05      C9-GEDRUCKT         PIC S9(09) COMP VALUE ZERO.
001040     05      FILLER              PIC X(04).
001050
001060 01          DISPLAY-FELDER.
001070     05      D-NUM9              PIC  9(09).
001080     05      FILLER              PIC X(04).
001090*--------------------------------------------------------------------*
001100* Felder mit konstantem Inhalt: Praefix K
001110*--------------------------------------------------------------------*
001120 01          KONSTANTE-FELDER.
001130     05      K-MODUL             PIC X(08)          VALUE "RLITNRPO".
001140     05      K-PROG-START        PIC X(10)          VALUE "A.02.01".
001150     05      FILLER              PIC X(04).
001160*----------------------------------------------------------------*
001170* Conditional-Felder
001180*----------------------------------------------------------------*
001190 01          SCHALTER.
001200     05      FILE-STATUS         PIC X(02).
001210          88 FILE-OK                         VALUE "00".
001220          88 FILE-NOK                        VALUE "01" THRU "99".
001230     05      REC-STAT REDEFINES  FILE-STATUS.
001240        10   FILE-STATUS1        PIC X.
001250          88 FILE-EOF                        VALUE "1".
001260        10                       PIC X.
001270
001280     05      ITIN-EOF-SW         PIC 9          VALUE ZERO.
001290          88 ITIN-EOF                           VALUE 1.
001300
001310     05      ROUTE-EOF-SW        PIC 9          VALUE ZERO.
001320          88 ROUTE-EOF                          VALUE 1.
001330     05      FILLER              PIC X(04).
001340*--------------------------------------------------------------------*
001350* weitere Arbeitsfelder: Praefix W
001360*--------------------------------------------------------------------*
001370 01          WORK-FELDER.
001380     05      W-VON-STADT         PIC X(30).
001390     05      W-NACH-STADT        PIC X(30).
001400     05      FILLER              PIC X(04).
001410
001420 01          TAL-TIME-D.
001430     05      TAL-YY              PIC 9(02).
001440     05      TAL-MM              PIC 9(02).
001450     05      TAL-TT              PIC 9(02).
001460     05      FILLER              PIC X(02).
001470 01          TAL-TIME-N REDEFINES TAL-TIME-D.
001480     05      TAL-TIME-N6         PIC 9(06).
001490     05      FILLER              PIC X(02).
001500 01          TAL-HHMMSS.
001510     05      TAL-HH              PIC 9(02).
001520     05      TAL-MI              PIC 9(02).
001530     05      TAL-SS              PIC 9(02).
001540     05      TAL-HS              PIC 9(02).
001550     05      FILLER              PIC X(02).
001560 01          TAL-HHMMSS-N REDEFINES TAL-HHMMSS.
001570     05      TAL-TIME-N8         PIC 9(08).
001580     05      FILLER              PIC X(02).
001590 01          TAL-CENTURY         PIC 9(02) VALUE ZERO.
001600 01          TAL-TIMESTAMP-14    PIC 9(14) VALUE ZERO.
001610*--------------------------------------------------------------------*
001620* Streckentabelle: gleiches Verfahren wie RLNETLDO/RLXSRCHO, zum
001630* Nachschlagen von Abfahrts-/Ankunftsstadt ueber die Strecken-Nr.
001640*--------------------------------------------------------------------*
001650 01          ROUTE-TABELLE.
001660     05      RT-ANZ              PIC S9(04) COMP VALUE ZERO.
001670     05      RT-EINTRAG          OCCURS 500 TIMES
001680                                  INDEXED BY RT-IX.
001690         10  RT-T-ROUTE-ID            PIC X(10).
001700         10  RT-T-DEPARTURE-CITY      PIC X(30).
001710         10  RT-T-ARRIVAL-CITY        PIC X(30).
001720         10  FILLER                  PIC X(04).
001730*--------------------------------------------------------------------*
001740* Druckzeile: laufende Nummer / Start- / Zielstadt / Teilstrecken /
001750* Summenfelder, Spaltenlage gemaess Berichtsvorschrift
001760*--------------------------------------------------------------------*
001770 01          DRUCKZEILE.
001780     05      DZ-SEQ-NR            PIC 9(02).
001790     05      FILLER               PIC X(01).
001800     05      DZ-VON-STADT         PIC X(30).
001810     05      FILLER               PIC X(01).
001820     05      DZ-NACH-STADT        PIC X(30).
001830     05      FILLER               PIC X(01).
001840     05      DZ-LEG-ANZ           PIC 9(02).
001850     05      FILLER               PIC X(01).
001860     05      DZ-DAUER-MIN         PIC 9(05).
001870     05      FILLER               PIC X(01).
001880     05      DZ-UMSTIEG-MIN       PIC 9(05).
001890     05      FILLER               PIC X(01).
001900     05      DZ-PREIS1            PIC 9(06).
001910     05      FILLER               PIC X(01).
001920     05      DZ-PREIS2            PIC 9(06).
001940
001950 PROCEDURE DIVISION.
001960******************************************************************
001970* Steuerungs-Section
001980******************************************************************
001990 A100-STEUERUNG SECTION.
002000 A100-00.
002010     IF  SHOW-VERSION
002020         DISPLAY K-MODUL " Version: " K-PROG-START
002030         STOP RUN
002040     END-IF
002050
002060     PERFORM B000-VORLAUF
002070     IF NOT FILE-NOK
002080        PERFORM B100-VERARBEITUNG
002090     END-IF
002100     PERFORM B090-ENDE
002110     STOP RUN
002120     .
002130 A100-99.
002140     EXIT.
002150******************************************************************
002160* Vorlauf: Dateien eroeffnen, Streckenindex in Arbeitstabelle laden
002170******************************************************************
002180 B000-VORLAUF SECTION.
002190 B000-00.
002200     INITIALIZE SCHALTER
002210
002220     OPEN INPUT  RLITINF
002230     IF FILE-NOK
002240        EXIT SECTION
002250     END-IF
002260
002270     OPEN INPUT  RLROUTEF
002280     IF FILE-NOK
002290        EXIT SECTION
002300     END-IF
002310     PERFORM C100-ROUTEN-LADEN
002320     CLOSE RLROUTEF
002330
002340     OPEN OUTPUT RLRPTF
002350     OPEN OUTPUT RLERRF
002360     .
002370 B000-99.
002380     EXIT.
002390******************************************************************
002400* Streckenindex vollstaendig in ROUTE-TABELLE einlesen
002410******************************************************************
002420 C100-ROUTEN-LADEN SECTION.
002430 C100-00.
002440     MOVE ZERO TO RT-ANZ
002450     PERFORM C110-ROUTE-UEBERNEHMEN UNTIL ROUTE-EOF
002460     .
002470 C100-99.
002480     EXIT.
002490 C110-ROUTE-UEBERNEHMEN SECTION.
002500 C110-00.
002510     READ RLROUTEF
002520        AT END SET ROUTE-EOF TO TRUE
002530     END-READ
002540     IF NOT ROUTE-EOF
002550     AND RT-ANZ < 500
002560        ADD 1 TO RT-ANZ
002570        SET RT-IX TO RT-ANZ
002580        MOVE RT-ROUTE-ID         OF RLROUTEF-RECORD
002590           TO RT-T-ROUTE-ID(RT-IX)
002600        MOVE RT-DEPARTURE-CITY   OF RLROUTEF-RECORD
002610           TO RT-T-DEPARTURE-CITY(RT-IX)
002620        MOVE RT-ARRIVAL-CITY     OF RLROUTEF-RECORD
002630           TO RT-T-ARRIVAL-CITY(RT-IX)
002640     END-IF
002650     .
002660 C110-99.
002670     EXIT.
002680******************************************************************
002690* Ende: Endsumme drucken, Dateien schliessen
002700******************************************************************
002710 B090-ENDE SECTION.
002720 B090-00.
002730     PERFORM L900-PRINT-TOTAL
002740
002750     CLOSE RLITINF
002760     CLOSE RLRPTF
002770     CLOSE RLERRF
002780     DISPLAY K-MODUL ": GELESEN=" C9-GELESEN
002790             " GEDRUCKT=" C9-GEDRUCKT
002800     .
002810 B090-99.
002820     EXIT.
002830******************************************************************
002840* Verarbeitung: je Reiseweg eine Druckzeile
002850******************************************************************
002860 B100-VERARBEITUNG SECTION.
002870 B100-00.
002880     READ RLITINF
002890        AT END SET ITIN-EOF TO TRUE
002900     END-READ
002910
002920     PERFORM L100-PRINT-DETAIL UNTIL ITIN-EOF
002930     .
002940 B100-99.
002950     EXIT.
002960 L100-PRINT-DETAIL SECTION.
002970 L100-00.
002980     ADD 1 TO C9-GELESEN
002990     ADD 1 TO C9-GEDRUCKT
003000
003010     PERFORM L110-STADT-NACHSCHLAGEN
003020
003030     MOVE SPACES              TO DRUCKZEILE
003040     MOVE C9-GEDRUCKT         TO DZ-SEQ-NR
003050     MOVE W-VON-STADT         TO DZ-VON-STADT
003060     MOVE W-NACH-STADT        TO DZ-NACH-STADT
003070     MOVE IT-LEG-COUNT          OF RLITINF-RECORD TO DZ-LEG-ANZ
003080     MOVE IT-TOTAL-DURATION-MIN OF RLITINF-RECORD TO DZ-DAUER-MIN
003090     MOVE IT-TOTAL-TRANSFER-MIN OF RLITINF-RECORD TO DZ-UMSTIEG-MIN
003100     MOVE IT-TOTAL-FIRST-PRICE  OF RLITINF-RECORD TO DZ-PREIS1
003110     MOVE IT-TOTAL-SECOND-PRICE OF RLITINF-RECORD TO DZ-PREIS2
003120
003130     MOVE SPACES               TO RLRPTF-RECORD
003140     MOVE DRUCKZEILE           TO RLRPTF-RECORD
003150     WRITE RLRPTF-RECORD AFTER ADVANCING 1 LINE
003160
003170     READ RLITINF
003180        AT END SET ITIN-EOF TO TRUE
003190     END-READ
003200     .
003210 L100-99.
003220     EXIT.
003230******************************************************************
003240* Start-/Zielstadt ueber die erste/letzte Teilstrecke des Reiseweg-
003250* Satzes in der ROUTE-TABELLE nachschlagen
003260******************************************************************
003270 L110-STADT-NACHSCHLAGEN SECTION.
003280 L110-00.
003290     MOVE SPACES TO W-VON-STADT
003300     MOVE SPACES TO W-NACH-STADT
003310
003320     SET RT-IX TO 1
003330     PERFORM L111-ROUTE-VGL
003340        VARYING RT-IX FROM 1 BY 1
003350        UNTIL RT-IX > RT-ANZ
003360        OR (W-VON-STADT NOT = SPACES AND W-NACH-STADT NOT = SPACES)
003370     .
003380 L110-99.
003390     EXIT.
003400 L111-ROUTE-VGL SECTION.
003410 L111-00.
003420     IF RT-T-ROUTE-ID(RT-IX) = IT-LEG-ROUTE-ID(1) OF RLITINF-RECORD
003430        MOVE RT-T-DEPARTURE-CITY(RT-IX) TO W-VON-STADT
003440     END-IF
003450
003460     IF RT-T-ROUTE-ID(RT-IX) =
003470           IT-LEG-ROUTE-ID(IT-LEG-COUNT OF RLITINF-RECORD)
003480              OF RLITINF-RECORD
003490        MOVE RT-T-ARRIVAL-CITY(RT-IX) TO W-NACH-STADT
003500     END-IF
003510     .
003520 L111-99.
003530     EXIT.
003540******************************************************************
003550* Endsumme: COUNT OF RESULTS = nnn
003560******************************************************************
003570 L900-PRINT-TOTAL SECTION.
003580 L900-00.
003590     MOVE C9-GEDRUCKT TO D-NUM9
003600
003610     MOVE SPACES          TO RLRPTF-RECORD
003620     STRING "COUNT OF RESULTS = " DELIMITED BY SIZE
003630            D-NUM9                DELIMITED BY SIZE
003640       INTO RLRPTF-RECORD
003650     WRITE RLRPTF-RECORD AFTER ADVANCING 2 LINES
003660     .
003670 L900-99.
003680     EXIT.
003690******************************************************************
003700* Fehlerprotokoll (house idiom) und Zeitstempelaufbau
003710******************************************************************
003720 Z999-ERRLOG SECTION.
003730 Z999-00.
003740     PERFORM U200-TIMESTAMP
003750     MOVE TAL-TIMESTAMP-14 TO ER-TIMESTAMP OF RLERRF-RECORD
003760     MOVE K-MODUL          TO ER-MODUL     OF RLERRF-RECORD
003770     MOVE C9-GELESEN       TO ER-SATZ-NR   OF RLERRF-RECORD
003780     WRITE RLERRF-RECORD
003790     .
003800 Z999-99.
003810     EXIT.
003820 U200-TIMESTAMP SECTION.
003830 U200-00.
003840     ACCEPT TAL-TIME-D FROM DATE
003850     ACCEPT TAL-HHMMSS FROM TIME
003860
003870     IF TAL-YY < 50
003880        MOVE 20 TO TAL-CENTURY
003890     ELSE
003900        MOVE 19 TO TAL-CENTURY
003910     END-IF
003920
003930     COMPUTE TAL-TIMESTAMP-14 =
003940             TAL-CENTURY * 1000000000000
003942           + TAL-YY      * 10000000000
003944           + TAL-MM      * 100000000
003946           + TAL-TT      * 1000000
003948           + TAL-HH      * 10000
003950           + TAL-MI      * 100
003960           + TAL-SS
003970     .
003980 U200-99.
003990     EXIT.
