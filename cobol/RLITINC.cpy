000100*--------------------------------------------------------------------*
000110* RLITINC  -- Satzbild eines Suchergebnisses (Itinerary), ein        *
000120*             Reiseweg aus 1..RT-MAX-LEGS Teilstrecken.              *
000130*             Ablagedatei RLITINF.  Praefix: IT-                     *
000140*--------------------------------------------------------------------*
000150 01          ITINERARY-RECORD.
000160     05      IT-LEG-COUNT            PIC 9(02).
000170     05      IT-LEG                  OCCURS 1 TO 6 TIMES
000180                                      DEPENDING ON IT-LEG-COUNT
000190                                      INDEXED BY IT-LEG-IX.
000200         10  IT-LEG-ROUTE-ID         PIC X(10).
000210         10  IT-LEG-TRANSFER-MIN     PIC 9(04).
000220         10  IT-LEG-DURATION-MIN     PIC 9(04).
000230     05      IT-TOTAL-DURATION-MIN   PIC 9(05).
000240     05      IT-TOTAL-TRANSFER-MIN   PIC 9(05).
000250     05      IT-TOTAL-FIRST-PRICE    PIC 9(06).
000260     05      IT-TOTAL-SECOND-PRICE   PIC 9(06).
000270     05      FILLER                  PIC X(15).
