?CONSULT $SYSTEM.SYSTEM.COBOLEX0
?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3

000100 IDENTIFICATION DIVISION.
000110
000120 PROGRAM-ID.    RLDSRCHO.
000130 AUTHOR.        H. BRANDSTAETTER.
000140 INSTALLATION.  WSOFT RECHENZENTRUM.
000150 DATE-WRITTEN.  1988-05-02.
000160 DATE-COMPILED.
000170 SECURITY.      NUR FUER INTERNEN GEBRAUCH.
000180
000190*****************************************************************
000200* Letzte Aenderung :: 2009-03-12
000210* Letzte Version   :: A.02.02
000220* Kurzbeschreibung :: Direktsuche (SearchService/RouteFilters)
000230*
000240* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
000250*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
000260*----------------------------------------------------------------*
000270* Vers. | Datum    | von | Kommentar                             *
000280*-------|----------|-----|---------------------------------------*
000290*A.00.00|1988-05-02| hb  | Neuerstellung, Direktsuche ohne Umstieg
000300*A.01.00|1990-09-14| kst | Filter Zeitfenster und Zugart ergaenzt
000310*A.01.01|1993-03-08| mw  | Preisfilter (FIRST/SECOND/ANY) ergaenzt
000320*A.02.00|1997-06-19| jr  | Sortierung ueber SORT-Verb (statt Tabelle)
000330*A.02.01|2004-07-22| kl  | Fehlschlag bei ungueltigem SORT-BY (RL-0877)
000335*A.02.02|2009-03-12| sr  | SORT-BY leer wurde abgewiesen statt auf
000336*       |          |     | DURATION vorzubelegen (Auftrag RL-1512)
000340*----------------------------------------------------------------*
000350*
000360* Programmbeschreibung
000370* --------------------
000380* Liest den Streckenindex RLROUTEF und die Suchkriterien RLQRYF
000390* (ein Parametersatz), wendet RouteFilters auf jede Strecke an und
000400* liefert die passenden Strecken als 1-Leg-Reisewege, sortiert nach
000410* dem in SORT-BY gewaehlten Schluessel (Dauer, 1. oder 2. Klasse
000420* Preis) und SORT-DIR, auf RLITINF ab.  SORT-BY wird zwingend auf
000430* "DURATION" gesetzt, wenn FROM-CITY leer ist - so vom Fachbereich
000440* ausdruecklich so angefordert (Auftrag RL-0877).
000450*
000460******************************************************************
000470
000480 ENVIRONMENT DIVISION.
000490 CONFIGURATION SECTION.
000500 SPECIAL-NAMES.
000510     SWITCH-15 IS ANZEIGE-VERSION
000520         ON STATUS IS SHOW-VERSION
000530     CLASS ALPHNUM IS "0123456789"
000540                      "abcdefghijklmnopqrstuvwxyz"
000550                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000560                      " .,;-".
000570
000580 INPUT-OUTPUT SECTION.
000590 FILE-CONTROL.
000600     SELECT RLQRYF         ASSIGN TO "RLQRYF"
000610                            ORGANIZATION IS SEQUENTIAL
000620                            FILE STATUS IS FILE-STATUS.
000630     SELECT RLROUTEF       ASSIGN TO "RLROUTEF"
000640                            ORGANIZATION IS SEQUENTIAL
000650                            FILE STATUS IS FILE-STATUS.
000660     SELECT RLITINF        ASSIGN TO "RLITINF"
000670                            ORGANIZATION IS SEQUENTIAL
000680                            FILE STATUS IS FILE-STATUS.
000690     SELECT RLSRTWK        ASSIGN TO "RLSRTWK".
000700     SELECT RLERRF         ASSIGN TO "RLERRF"
000710                            ORGANIZATION IS SEQUENTIAL
000720                            FILE STATUS IS FILE-STATUS.
000730
000740 DATA DIVISION.
000750 FILE SECTION.
000760 FD  RLQRYF
000770     RECORDING MODE IS F.
000780 01  RLQRYF-RECORD.
000790     COPY RLQRYC.
000800
000810 FD  RLROUTEF
000820     RECORDING MODE IS F.
000830 01  RLROUTEF-RECORD.
000840     COPY RLROUTEC.
000850
000860 FD  RLITINF
000870     RECORDING MODE IS F.
000880 01  RLITINF-RECORD.
000890     COPY RLITINC.
000900
000910 SD  RLSRTWK.
000920 01  SORT-RECORD.
000930     05  SR-SORT-KEY             PIC S9(07) COMP.
000940     05  SR-SEQ                  PIC 9(05) COMP.
000950     05  SR-ROUTE.
000960         COPY RLROUTEC.
000970
000980 FD  RLERRF
000990     RECORDING MODE IS F.
001000 01  RLERRF-RECORD.
001010     COPY RLERRC.
001020
001030 WORKING-STORAGE SECTION.
001040*--------------------------------------------------------------------*
001050* Comp-Felder: Praefix Cn mit n = Anzahl Digits
001060*--------------------------------------------------------------------*
001070 01          COMP-FELDER.
001080     05      C4-ANZ              PIC S9(04) COMP.
001090     05      C4-I1               PIC S9(04) COMP.
001100
001110     05      C4-X.
001120      10                         PIC X VALUE LOW-VALUE.
001130      10     C4-X2               PIC X.
001140     05      C4-NUM REDEFINES C4-X
001150                                 PIC S9(04) COMP.
001160
001170     05      C9-ANGEBOTEN        PIC S9(09) COMP VALUE ZERO.
001180     05      C9-GEFUNDEN         PIC S9(09) COMP VALUE ZERO.
001190     05      C9-SEQ               PIC 9(05)  COMP VALUE ZERO.
001200
001210 01          DISPLAY-FELDER.
001220     05      D-NUM2              PIC  9(02).
001230     05      D-NUM4              PIC  9(04).
001240*--------------------------------------------------------------------*
001250* Felder mit konstantem Inhalt: Praefix K
001260*--------------------------------------------------------------------*
001270 01          KONSTANTE-FELDER.
001280     05      K-MODUL             PIC X(08)          VALUE "RLDSRCHO".
001290     05      K-PROG-START        PIC X(10)          VALUE "A.02.02".
001292     05      K-ALPHA-KLEIN       PIC X(26)          VALUE
001293                                 "abcdefghijklmnopqrstuvwxyz".
001294     05      K-ALPHA-GROSS       PIC X(26)          VALUE
001295                                 "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001300*----------------------------------------------------------------*
001310* Conditional-Felder
001320*----------------------------------------------------------------*
001330 01          SCHALTER.
001340     05      FILE-STATUS         PIC X(02).
001350          88 FILE-OK                         VALUE "00".
001360          88 FILE-NOK                        VALUE "01" THRU "99".
001370     05      REC-STAT REDEFINES  FILE-STATUS.
001380        10   FILE-STATUS1        PIC X.
001390          88 FILE-EOF                        VALUE "1".
001400        10                       PIC X.
001410
001420     05      PRG-STATUS          PIC 9.
001430          88 PRG-OK                          VALUE ZERO.
001440          88 PRG-ABBRUCH                     VALUE 2.
001450
001460     05      ROUTE-EOF-SW        PIC 9          VALUE ZERO.
001470          88 ROUTE-EOF                          VALUE 1.
001480
001490     05      TRIFFT-ZU-SW        PIC 9          VALUE ZERO.
001500          88 TRIFFT-ZU                          VALUE ZERO.
001510          88 TRIFFT-NICHT-ZU                    VALUE 1.
001520*--------------------------------------------------------------------*
001530* weitere Arbeitsfelder: Praefix W
001540*--------------------------------------------------------------------*
001550 01          WORK-FELDER.
001560     05      W-FROM-CITY         PIC X(30).
001570     05      W-TO-CITY           PIC X(30).
001580     05      W-TYPE-FILTER       PIC X(15).
001590     05      W-PRICE-CLASS       PIC X(06).
001592     05      W-CMP-CITY1         PIC X(30).
001594     05      W-CMP-CITY2         PIC X(30).
001596     05      W-CMP-TYPE          PIC X(15).
001600     05      W-SORT-BY           PIC X(12).
001610     05      W-SORT-DIR          PIC X(04).
001615     05      FILLER              PIC X(04).
001620
001621*--------------------------------------------------------------------*
001622* Datum-/Uhrzeitfelder, aufgebaut nach dem Muster der TAL-TIME/
001623* TAL-TIME-D/TAL-TIME-N REDEFINES-Gruppen des Lehrbetriebs
001624*--------------------------------------------------------------------*
001625 01          TAL-TIME-D.
001626     05      TAL-YY              PIC 9(02).
001627     05      TAL-MM              PIC 9(02).
001628     05      TAL-TT              PIC 9(02).
001629     05      FILLER              PIC X(02).
001631 01          TAL-TIME-N REDEFINES TAL-TIME-D.
001632     05      TAL-TIME-N6         PIC 9(06).
001633     05      FILLER              PIC X(02).
001634 01          TAL-HHMMSS.
001635     05      TAL-HH              PIC 9(02).
001636     05      TAL-MI              PIC 9(02).
001637     05      TAL-SS              PIC 9(02).
001638     05      TAL-HS              PIC 9(02).
001639     05      FILLER              PIC X(02).
001641 01          TAL-HHMMSS-N REDEFINES TAL-HHMMSS.
001642     05      TAL-TIME-N8         PIC 9(08).
001643     05      FILLER              PIC X(02).
001644 01          TAL-CENTURY         PIC 9(02) VALUE ZERO.
001645 01          TAL-TIMESTAMP-14    PIC 9(14) VALUE ZERO.
001646
001647 01          QUERY-BEREICH.
001648     COPY RLQRYC.
001649
001680 PROCEDURE DIVISION.
001690******************************************************************
001700* Steuerungs-Section
001710******************************************************************
001720 A100-STEUERUNG SECTION.
001730 A100-00.
001740     IF  SHOW-VERSION
001750         DISPLAY K-MODUL " Version: " K-PROG-START
001760         STOP RUN
001770     END-IF
001780
001790     PERFORM B000-VORLAUF
001800     IF NOT PRG-ABBRUCH
001810        PERFORM B100-VERARBEITUNG
001820     END-IF
001830     PERFORM B090-ENDE
001840     STOP RUN
001850     .
001860 A100-99.
001870     EXIT.
001880******************************************************************
001890* Vorlauf
001900******************************************************************
001910 B000-VORLAUF SECTION.
001920 B000-00.
001930     INITIALIZE SCHALTER
001940
001950     OPEN INPUT  RLQRYF
001960     IF FILE-NOK
001970        DISPLAY "RLDSRCHO: FEHLER BEIM OEFFNEN VON RLQRYF " FILE-STATUS
001980        SET PRG-ABBRUCH TO TRUE
001990        EXIT SECTION
002000     END-IF
002010
002020     READ RLQRYF INTO QUERY-BEREICH
002030        AT END SET PRG-ABBRUCH TO TRUE
002040     END-READ
002050     CLOSE RLQRYF
002060
002070     IF PRG-ABBRUCH
002080        EXIT SECTION
002090     END-IF
002100
002110     OPEN OUTPUT RLERRF
002120     PERFORM C050-VALIDATE-QUERY
002130     CLOSE RLERRF
002140     .
002150 B000-99.
002160     EXIT.
002170******************************************************************
002180* Ende
002190******************************************************************
002200 B090-ENDE SECTION.
002210 B090-00.
002220     DISPLAY K-MODUL ": ANGEBOTEN=" C9-ANGEBOTEN
002230             " GEFUNDEN=" C9-GEFUNDEN
002240     .
002250 B090-99.
002260     EXIT.
002270******************************************************************
002280* Verarbeitung: sortieren ueber SORT-Verb (Eingabe-/Ausgabeprozedur,
002290* Idiom entlehnt fuer dieses Haus nicht vorgehaltene SORT-Logik)
002300******************************************************************
002310 B100-VERARBEITUNG SECTION.
002320 B100-00.
002330     SORT RLSRTWK
002340         ON ASCENDING  KEY SR-SORT-KEY
002350         ON ASCENDING  KEY SR-SEQ
002360         INPUT PROCEDURE  IS F100-EINGABE
002370         OUTPUT PROCEDURE IS F200-AUSGABE
002380     .
002390 B100-99.
002400     EXIT.
002410******************************************************************
002420* Eingabeprozedur: RLROUTEF lesen, filtern, Schluessel bilden
002430******************************************************************
002440 F100-EINGABE SECTION.
002450 F100-00.
002460     OPEN INPUT RLROUTEF
002470     IF FILE-NOK
002480        SET PRG-ABBRUCH TO TRUE
002490        EXIT SECTION
002500     END-IF
002510
002520     READ RLROUTEF
002530        AT END SET ROUTE-EOF TO TRUE
002540     END-READ
002550
002560     PERFORM F110-EIN-SATZ UNTIL ROUTE-EOF
002570
002580     CLOSE RLROUTEF
002590     .
002600 F100-99.
002610     EXIT.
002620 F110-EIN-SATZ SECTION.
002630 F110-00.
002640     ADD 1 TO C9-ANGEBOTEN
002650     PERFORM E000-PRUEFE-ROUTE
002660     IF TRIFFT-ZU
002670        ADD 1 TO C9-SEQ
002680        MOVE RLROUTEF-RECORD TO SR-ROUTE
002690        MOVE C9-SEQ          TO SR-SEQ
002700        PERFORM F120-SCHLUESSEL-BILDEN
002710        RELEASE SORT-RECORD
002720     END-IF
002730
002740     READ RLROUTEF
002750        AT END SET ROUTE-EOF TO TRUE
002760     END-READ
002770     .
002780 F110-99.
002790     EXIT.
002800******************************************************************
002810* Sortierschluessel gemaess SORT-BY bilden, DESC durch Vorzeichen-
002820* umkehr realisiert (Stabilitaet bleibt durch SR-SEQ erhalten)
002830******************************************************************
002840 F120-SCHLUESSEL-BILDEN SECTION.
002850 F120-00.
002860     EVALUATE W-SORT-BY
002870        WHEN "PRICE_FIRST"
002880             MOVE RT-FIRST-CLASS-RATE  OF RLROUTEF-RECORD TO SR-SORT-KEY
002890        WHEN "PRICE_SECOND"
002900             MOVE RT-SECOND-CLASS-RATE OF RLROUTEF-RECORD TO SR-SORT-KEY
002910        WHEN OTHER
002920             MOVE RT-DURATION-MIN      OF RLROUTEF-RECORD TO SR-SORT-KEY
002930     END-EVALUATE
002940
002950     IF W-SORT-DIR = "DESC"
002960        COMPUTE SR-SORT-KEY = SR-SORT-KEY * -1
002970     END-IF
002980     .
002990 F120-99.
003000     EXIT.
003010******************************************************************
003020* Ausgabeprozedur: sortierte Saetze als 1-Leg-Reisewege schreiben
003030******************************************************************
003040 F200-AUSGABE SECTION.
003050 F200-00.
003060     OPEN OUTPUT RLITINF
003070
003080     RETURN RLSRTWK
003090        AT END SET ROUTE-EOF TO TRUE
003100     END-RETURN
003110
003120     PERFORM F210-AUS-SATZ UNTIL ROUTE-EOF
003130
003140     CLOSE RLITINF
003150     .
003160 F200-99.
003170     EXIT.
003180 F210-AUS-SATZ SECTION.
003190 F210-00.
003200     INITIALIZE RLITINF-RECORD
003210     MOVE 1                          TO IT-LEG-COUNT
003220     MOVE RT-ROUTE-ID    OF SR-ROUTE TO IT-LEG-ROUTE-ID(1)
003230     MOVE ZERO                       TO IT-LEG-TRANSFER-MIN(1)
003240     MOVE RT-DURATION-MIN OF SR-ROUTE TO IT-LEG-DURATION-MIN(1)
003250     MOVE RT-DURATION-MIN OF SR-ROUTE TO IT-TOTAL-DURATION-MIN
003260     MOVE ZERO                        TO IT-TOTAL-TRANSFER-MIN
003270     MOVE RT-FIRST-CLASS-RATE  OF SR-ROUTE TO IT-TOTAL-FIRST-PRICE
003280     MOVE RT-SECOND-CLASS-RATE OF SR-ROUTE TO IT-TOTAL-SECOND-PRICE
003290
003300     WRITE RLITINF-RECORD
003310     ADD 1 TO C9-GEFUNDEN
003320
003330     RETURN RLSRTWK
003340        AT END SET ROUTE-EOF TO TRUE
003350     END-RETURN
003360     .
003370 F210-99.
003380     EXIT.
003390******************************************************************
003400* Validierung der Suchanfrage (SearchQuery.validate); SORT-BY wird
003410* allgemein auf DURATION vorbelegt wenn leer (RL-1512), zusaetzlich
003420* bei leerem FROM-CITY ebenfalls auf DURATION gezwungen (RL-0877)
003430******************************************************************
003440 C050-VALIDATE-QUERY SECTION.
003450 C050-00.
003460     MOVE SQ-FROM-CITY       OF QUERY-BEREICH TO W-FROM-CITY
003470     MOVE SQ-TO-CITY         OF QUERY-BEREICH TO W-TO-CITY
003480     MOVE SQ-TRAIN-TYPE-FILTER OF QUERY-BEREICH TO W-TYPE-FILTER
003490     MOVE SQ-PRICE-CLASS     OF QUERY-BEREICH TO W-PRICE-CLASS
003500     MOVE SQ-SORT-BY         OF QUERY-BEREICH TO W-SORT-BY
003510     MOVE SQ-SORT-DIR        OF QUERY-BEREICH TO W-SORT-DIR
003511
003512     INSPECT W-FROM-CITY   CONVERTING K-ALPHA-KLEIN TO K-ALPHA-GROSS
003513     INSPECT W-TO-CITY     CONVERTING K-ALPHA-KLEIN TO K-ALPHA-GROSS
003514     INSPECT W-TYPE-FILTER CONVERTING K-ALPHA-KLEIN TO K-ALPHA-GROSS
003515     INSPECT W-PRICE-CLASS CONVERTING K-ALPHA-KLEIN TO K-ALPHA-GROSS
003516     INSPECT W-SORT-BY     CONVERTING K-ALPHA-KLEIN TO K-ALPHA-GROSS
003517     INSPECT W-SORT-DIR    CONVERTING K-ALPHA-KLEIN TO K-ALPHA-GROSS
003520
003530     IF W-SORT-DIR = SPACES
003540        MOVE "ASC" TO W-SORT-DIR
003550     END-IF
003560
003565     IF W-SORT-BY = SPACES
003566        MOVE "DURATION" TO W-SORT-BY
003567     END-IF
003570
003575     IF W-FROM-CITY = SPACES
003580        MOVE "DURATION" TO W-SORT-BY
003590     END-IF
003600
003610     IF W-SORT-BY NOT = "DURATION"
003620     AND W-SORT-BY NOT = "PRICE_FIRST"
003630     AND W-SORT-BY NOT = "PRICE_SECOND"
003640        SET PRG-ABBRUCH TO TRUE
003650        MOVE "C050-00 "     TO ER-SECTION OF RLERRF-RECORD
003660        MOVE "UNGUELTIGER SORT-BY WERT" TO ER-TEXT OF RLERRF-RECORD
003670        PERFORM Z999-ERRLOG
003680     END-IF
003690     .
003700 C050-99.
003710     EXIT.
003720******************************************************************
003730* RouteFilters: alle Filter auf eine Strecke anwenden
003740******************************************************************
003750 E000-PRUEFE-ROUTE SECTION.
003760 E000-00.
003770     SET TRIFFT-ZU TO TRUE
003780     PERFORM E100-MATCHES-CITY
003790     IF TRIFFT-ZU PERFORM E110-MATCHES-TIMES END-IF
003800     IF TRIFFT-ZU PERFORM E120-MATCHES-DAYS  END-IF
003810     IF TRIFFT-ZU PERFORM E130-MATCHES-TYPE  END-IF
003820     IF TRIFFT-ZU PERFORM E140-MATCHES-PRICE END-IF
003830     .
003840 E000-99.
003850     EXIT.
003860******************************************************************
003870* Staedtefilter (RouteFilters.matchesCities)
003880******************************************************************
003890 E100-MATCHES-CITY SECTION.
003900 E100-00.
003902     MOVE RT-DEPARTURE-CITY OF RLROUTEF-RECORD TO W-CMP-CITY1
003904     MOVE RT-ARRIVAL-CITY   OF RLROUTEF-RECORD TO W-CMP-CITY2
003906     INSPECT W-CMP-CITY1 CONVERTING K-ALPHA-KLEIN TO K-ALPHA-GROSS
003908     INSPECT W-CMP-CITY2 CONVERTING K-ALPHA-KLEIN TO K-ALPHA-GROSS
003909
003910     IF W-FROM-CITY NOT = SPACES
003920     AND W-CMP-CITY1 NOT = W-FROM-CITY
003930        SET TRIFFT-NICHT-ZU TO TRUE
003940        EXIT SECTION
003950     END-IF
003960     IF W-TO-CITY NOT = SPACES
003970     AND W-CMP-CITY2 NOT = W-TO-CITY
003980        SET TRIFFT-NICHT-ZU TO TRUE
003990     END-IF
004000     .
004010 E100-99.
004020     EXIT.
004030******************************************************************
004040* Zeitfensterfilter (RouteFilters.matchesTimes)
004050******************************************************************
004060 E110-MATCHES-TIMES SECTION.
004070 E110-00.
004080     IF SQ-DEP-START OF QUERY-BEREICH NOT = ZERO
004090     AND RT-DEPARTURE-TIME OF RLROUTEF-RECORD
004100           < SQ-DEP-START OF QUERY-BEREICH
004110        SET TRIFFT-NICHT-ZU TO TRUE
004120        EXIT SECTION
004130     END-IF
004140     IF SQ-DEP-END OF QUERY-BEREICH NOT = ZERO
004150     AND RT-DEPARTURE-TIME OF RLROUTEF-RECORD
004160           > SQ-DEP-END OF QUERY-BEREICH
004170        SET TRIFFT-NICHT-ZU TO TRUE
004180        EXIT SECTION
004190     END-IF
004200     IF SQ-ARR-START OF QUERY-BEREICH NOT = ZERO
004210     AND RT-ARRIVAL-TIME OF RLROUTEF-RECORD
004220           < SQ-ARR-START OF QUERY-BEREICH
004230        SET TRIFFT-NICHT-ZU TO TRUE
004240        EXIT SECTION
004250     END-IF
004260     IF SQ-ARR-END OF QUERY-BEREICH NOT = ZERO
004270     AND RT-ARRIVAL-TIME OF RLROUTEF-RECORD > SQ-ARR-END OF QUERY-BEREICH
004280        SET TRIFFT-NICHT-ZU TO TRUE
004290     END-IF
004300     .
004310 E110-99.
004320     EXIT.
004330******************************************************************
004340* Wochentagfilter (RouteFilters.matchesDays)
004350******************************************************************
004360 E120-MATCHES-DAYS SECTION.
004370 E120-00.
004380     IF SQ-DAYS-FILTER OF QUERY-BEREICH = SPACES
004390        EXIT SECTION
004400     END-IF
004410
004420     SET TRIFFT-NICHT-ZU TO TRUE
004430     PERFORM E121-TAG-VGL VARYING C4-I1 FROM 1 BY 1
004440             UNTIL C4-I1 > 7 OR TRIFFT-ZU
004450     .
004460 E120-99.
004470     EXIT.
004480 E121-TAG-VGL SECTION.
004490 E121-00.
004500     IF SQ-DAYS-FILTER OF QUERY-BEREICH(C4-I1:1) = "1"
004510     AND RT-DAYS-OF-OPERATION OF RLROUTEF-RECORD(C4-I1:1) = "1"
004520        SET TRIFFT-ZU TO TRUE
004530     END-IF
004540     .
004550 E121-99.
004560     EXIT.
004570******************************************************************
004580* Zugartfilter (RouteFilters.matchesTrainType)
004590******************************************************************
004600 E130-MATCHES-TYPE SECTION.
004610 E130-00.
004620     MOVE RT-TRAIN-TYPE OF RLROUTEF-RECORD TO W-CMP-TYPE
004630     INSPECT W-CMP-TYPE CONVERTING K-ALPHA-KLEIN TO K-ALPHA-GROSS
004640
004650     IF W-TYPE-FILTER NOT = SPACES
004660     AND W-CMP-TYPE NOT = W-TYPE-FILTER
004670        SET TRIFFT-NICHT-ZU TO TRUE
004680     END-IF
004690     .
004700 E130-99.
004710     EXIT.
004720******************************************************************
004730* Preisfilter (RouteFilters.matchesPrice)
004740******************************************************************
004750 E140-MATCHES-PRICE SECTION.
004760 E140-00.
004770     IF NOT SQ-MAX-PRICE-GIVEN OF QUERY-BEREICH
004780        EXIT SECTION
004790     END-IF
004800
004810     EVALUATE W-PRICE-CLASS
004820        WHEN "FIRST"
004830             IF RT-FIRST-CLASS-RATE OF RLROUTEF-RECORD >
004840                SQ-MAX-PRICE OF QUERY-BEREICH
004850                SET TRIFFT-NICHT-ZU TO TRUE
004860             END-IF
004870        WHEN "SECOND"
004880             IF RT-SECOND-CLASS-RATE OF RLROUTEF-RECORD >
004890                SQ-MAX-PRICE OF QUERY-BEREICH
004900                SET TRIFFT-NICHT-ZU TO TRUE
004910             END-IF
004920        WHEN OTHER
004930             IF RT-FIRST-CLASS-RATE OF RLROUTEF-RECORD >
004940                SQ-MAX-PRICE OF QUERY-BEREICH
004950             AND RT-SECOND-CLASS-RATE OF RLROUTEF-RECORD >
004960                SQ-MAX-PRICE OF QUERY-BEREICH
004970                SET TRIFFT-NICHT-ZU TO TRUE
004980             END-IF
004990     END-EVALUATE
005000     .
005010 E140-99.
005020     EXIT.
005030******************************************************************
005040* Fehlerprotokoll schreiben
005050******************************************************************
005060 Z999-ERRLOG SECTION.
005070 Z999-00.
005080     PERFORM U200-TIMESTAMP
005090     MOVE TAL-TIMESTAMP-14    TO ER-TIMESTAMP OF RLERRF-RECORD
005100     MOVE K-MODUL             TO ER-MODUL     OF RLERRF-RECORD
005110     MOVE C9-ANGEBOTEN        TO ER-SATZ-NR   OF RLERRF-RECORD
005120     WRITE RLERRF-RECORD
005130     .
005140 Z999-99.
005150     EXIT.
005160******************************************************************
005170* TIMESTAMP erstellen (ersetzt TAL-Routine "TIME" des Lehrbetriebs;
005180* Jahrhundertfenster wie in RLNETLDO)
005190******************************************************************
005200 U200-TIMESTAMP SECTION.
005210 U200-00.
005220     ACCEPT TAL-TIME-D  FROM DATE
005230     ACCEPT TAL-HHMMSS  FROM TIME
005240
005250     IF TAL-YY < 50
005260        MOVE 20 TO TAL-CENTURY
005270     ELSE
005280        MOVE 19 TO TAL-CENTURY
005290     END-IF
005300
005310     COMPUTE TAL-TIMESTAMP-14 =
005320         TAL-CENTURY * 1000000000000
005330       + TAL-YY      * 10000000000
005340       + TAL-MM      * 100000000
005350       + TAL-TT      * 1000000
005360       + TAL-HH      * 10000
005370       + TAL-MI      * 100
005380       + TAL-SS
005390     .
005400 U200-99.
005410     EXIT.
