000100*--------------------------------------------------------------------*
000110* RLERRC   -- Satzbild des Fehlerprotokolls RLERRF, angelehnt an     *
000120*             das Fehlersatzbild aus WSYS022C (=MSGLIB).             *
000130*             Praefix: ER-                                           *
000140*--------------------------------------------------------------------*
000150 01          GEN-ERROR.
000160     05      ER-TIMESTAMP            PIC 9(14).
000170     05      ER-MODUL                PIC X(08).
000180     05      ER-SECTION              PIC X(08).
000190     05      ER-RC                   PIC S9(04) COMP.
000200     05      ER-SATZ-NR              PIC 9(07).
000210     05      ER-TEXT                 PIC X(60).
000220     05      FILLER                  PIC X(10).
