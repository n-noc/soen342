000100*--------------------------------------------------------------------*
000110* RLRESVC  -- Satzbild eines Reservierungssatzes (Reservation),     *
000120*             Ablagedatei RLRESVF, RELATIVE organisiert.             *
000130*             Praefix: RV-                                           *
000140*--------------------------------------------------------------------*
000150 01          RESERVATION-RECORD.
000160     05      RV-RESERVATION-ID       PIC X(36).
000170     05      RV-TRIP-ID              PIC X(36).
000180     05      RV-CLIENT-ID            PIC X(36).
000190     05      RV-PASSENGER-NAME       PIC X(60).
000200     05      RV-FARE-CLASS           PIC X(06).
000210     05      RV-CONFIRMED-FLAG       PIC X(01).
000220         88  RV-CONFIRMED                 VALUE "Y".
000230         88  RV-NOT-CONFIRMED             VALUE "N".
000240     05      RV-TICKET-ID            PIC X(36).
000250     05      FILLER                  PIC X(20).
