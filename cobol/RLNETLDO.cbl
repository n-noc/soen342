?CONSULT $SYSTEM.SYSTEM.COBOLEX0
?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3
000100
000110 IDENTIFICATION DIVISION.
000120
000130 PROGRAM-ID.    RLNETLDO.
000140 AUTHOR.        H. BRANDSTAETTER.
000150 INSTALLATION.  WSOFT RECHENZENTRUM.
000160 DATE-WRITTEN.  1988-04-11.
000170 DATE-COMPILED.
000180 SECURITY.      NUR FUER INTERNEN GEBRAUCH.
000190
000200*****************************************************************
000210* Letzte Aenderung :: 2004-06-21
000220* Letzte Version   :: A.03.01
000230* Kurzbeschreibung :: Streckennetz-Ladelauf (CsvLoader/TrainNetwork)
000240*
000250* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
000260*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
000270*----------------------------------------------------------------*
000280* Vers. | Datum    | von | Kommentar                             *
000290*-------|----------|-----|---------------------------------------*
000300*A.00.00|1988-04-11| hb  | Neuerstellung, Einlesen RAILNET
000310*A.00.01|1988-06-02| hb  | Parsen Wochentagsmaske ergaenzt
000320*A.01.00|1990-02-19| kst | Ueberlaufkorrektur Fahrzeit (+1d)-Marke
000330*A.01.01|1991-08-27| kst | Dedup nach Staedtepaar: letzter gewinnt
000340*A.02.00|1994-05-30| mw  | Aufbau Verbindungsindex RLCONNF
000350*A.02.01|1996-01-15| mw  | Fehlerprotokoll RLERRF ergaenzt
000360*A.02.02|1998-11-09| jr  | Jahr-2000-Umstellung Zeitstempel (Fensterreg
000370*       |          |     | 00-49 = 20xx, 50-99 = 19xx)
000380*A.03.00|2002-11-04| kl  | Anpassung Spaltenlayout RAILNET (RL-1140)
000390*A.03.01|2004-06-21| pz  | Revision RAILNET-Zerlegung: C100 zerlegte
000400*       |          |     | bisher mit Komma-UNSTRING, obwohl RAILNET
000410*       |          |     | laut Satzbild Fixspalten-Text ist (Pruefung
000420*       |          |     | RL-1158). Zerlegung jetzt Feld fuer Feld
000430*       |          |     | nach Spaltenlayout (s.u.). Verbindungsindex
000440*       |          |     | RLCONNF entfernt: Satz wurde nur unsortiert
000450*       |          |     | durchgeschrieben, nie nach Abfahrtsstadt
000460*       |          |     | gruppiert, und von keinem Folgelauf
000470*       |          |     | (RLDSRCHO/RLXSRCHO lesen nur RLROUTEF)
000480*       |          |     | gelesen. D200-CONN-SCHREIBEN entfaellt.
000490*----------------------------------------------------------------*
000500*
000510* Programmbeschreibung
000520* --------------------
000530* Liest die Streckennetzdatei RAILNET (Fixspalten-Text, 1 Kopfzeile
000540* + 1 Verbindungssatz je weitere Zeile), parst jede Zeile feldweise
000550* nach Spaltenlayout zu einem CONNECTION-RECORD, ermittelt die
000560* Wochentagsmaske und die Fahrzeit in Minuten (inkl.
000570* Mitternachtsueberlauf) und baut daraus den deduplizierten
000580* Streckenindex RLROUTEF (ein Satz je Staedtepaar, letzter Satz je
000590* Paar gewinnt) fuer die Suchlaeufe RLDSRCHO/RLXSRCHO.
000600*
000610* Spaltenlayout RAILNET (Satzlaenge variabel, s. REC-LEN):
000620*   Spalte   001-010 (10) ROUTE-ID
000630*   Spalte   011-040 (30) DEPARTURE-CITY
000640*   Spalte   041-070 (30) ARRIVAL-CITY
000650*   Spalte   071-074 ( 4) DEPARTURE-TIME (HHMM)
000660*   Spalte   075-083 ( 9) ARRIVAL-TIME   (HHMM oder HHMM(+1d))
000670*   Spalte   084-098 (15) TRAIN-TYPE
000680*   Spalte   099-118 (20) DAYS-OF-OPERATION-TEXT
000690*   Spalte   119-123 ( 5) FIRST-CLASS-RATE
000700*   Spalte   124-128 ( 5) SECOND-CLASS-RATE (optional, Zeile darf
000710*                          bei Spalte 123 enden)
000720*
000730******************************************************************
000740
000750 ENVIRONMENT DIVISION.
000760 CONFIGURATION SECTION.
000770 SPECIAL-NAMES.
000780     SWITCH-15 IS ANZEIGE-VERSION
000790         ON STATUS IS SHOW-VERSION
000800     CLASS ALPHNUM IS "0123456789"
000810                      "abcdefghijklmnopqrstuvwxyz"
000820                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000830                      " .,;-()+".
000840
000850 INPUT-OUTPUT SECTION.
000860 FILE-CONTROL.
000870     SELECT RAILNET        ASSIGN TO #DYNAMIC
000880                            ORGANIZATION IS LINE SEQUENTIAL
000890                            FILE STATUS IS FILE-STATUS.
000900     SELECT RLROUTEF       ASSIGN TO "RLROUTEF"
000910                            ORGANIZATION IS SEQUENTIAL
000920                            FILE STATUS IS FILE-STATUS.
000930     SELECT RLERRF         ASSIGN TO "RLERRF"
000940                            ORGANIZATION IS SEQUENTIAL
000950                            FILE STATUS IS FILE-STATUS.
000960
000970 DATA DIVISION.
000980 FILE SECTION.
000990 FD  RAILNET
001000     RECORD IS VARYING IN SIZE FROM 1 TO 132 CHARACTERS
001010            DEPENDING ON REC-LEN.
001020 01  RAILNET-RECORD             PIC X(132).
001030
001040 FD  RLROUTEF
001050     RECORDING MODE IS F.
001060 01  RLROUTEF-RECORD.
001070     COPY RLROUTEC.
001080
001090 FD  RLERRF
001100     RECORDING MODE IS F.
001110 01  RLERRF-RECORD.
001120     COPY RLERRC.
001130
001140 WORKING-STORAGE SECTION.
001150*--------------------------------------------------------------------*
001160* Comp-Felder: Praefix Cn mit n = Anzahl Digits
001170*--------------------------------------------------------------------*
001180 01          COMP-FELDER.
001190     05      C4-ANZ              PIC S9(04) COMP.
001200     05      C4-I1               PIC S9(04) COMP.
001210     05      C4-I2               PIC S9(04) COMP.
001220     05      C4-I3               PIC S9(04) COMP.
001230     05      C4-LEN              PIC S9(04) COMP.
001240     05      C4-FELDNR           PIC S9(04) COMP.
001250     05      C4-FUND-IX          PIC S9(04) COMP.
001260
001270     05      C4-X.
001280      10                         PIC X VALUE LOW-VALUE.
001290      10     C4-X2               PIC X.
001300     05      C4-NUM REDEFINES C4-X
001310                                 PIC S9(04) COMP.
001320
001330     05      C9-GELADEN          PIC S9(09) COMP VALUE ZERO.
001340     05      C9-UEBERSPRUNGEN    PIC S9(09) COMP VALUE ZERO.
001350     05      C9-ROUTEN           PIC S9(09) COMP VALUE ZERO.
001360
001370     05      C18-MINUTEN         PIC S9(18) COMP.
001380     05      FILLER              PIC X(04).
001390
001400 01          REC-LEN             PIC  9(04) COMP.
001410*--------------------------------------------------------------------*
001420* Display-Felder: Praefix D
001430*--------------------------------------------------------------------*
001440 01          DISPLAY-FELDER.
001450     05      D-NUM1              PIC  9.
001460     05      D-NUM2              PIC  9(02).
001470     05      D-NUM4              PIC  9(04).
001480     05      D-NUM9              PIC  9(09).
001490     05      FILLER              PIC X(04).
001500*--------------------------------------------------------------------*
001510* Felder mit konstantem Inhalt: Praefix K
001520*--------------------------------------------------------------------*
001530 01          KONSTANTE-FELDER.
001540     05      K-MODUL             PIC X(08)          VALUE "RLNETLDO".
001550     05      K-PROG-START        PIC X(10)          VALUE "A.03.01".
001560     05      K-WOCHENTAGE        PIC X(21)          VALUE
001570                                  "MONTUEWEDTHUFRISATSUN".
001580     05      K-WOCHENTAGE-TAB REDEFINES K-WOCHENTAGE.
001590      10     K-WTAG              OCCURS 7 TIMES     PIC X(03).
001600     05      FILLER              PIC X(04).
001610*----------------------------------------------------------------*
001620* Conditional-Felder
001630*----------------------------------------------------------------*
001640 01          SCHALTER.
001650     05      FILE-STATUS         PIC X(02).
001660          88 FILE-OK                         VALUE "00".
001670          88 FILE-NOK                        VALUE "01" THRU "99".
001680     05      REC-STAT REDEFINES  FILE-STATUS.
001690        10   FILE-STATUS1        PIC X.
001700          88 FILE-EOF                        VALUE "1".
001710          88 FILE-INVALID                    VALUE "2".
001720        10                       PIC X.
001730
001740     05      PRG-STATUS          PIC 9.
001750          88 PRG-OK                          VALUE ZERO.
001760          88 PRG-ABBRUCH                     VALUE 2.
001770
001780     05      RAIL-EOF-SW         PIC 9          VALUE ZERO.
001790          88 RAIL-EOF                           VALUE 1.
001800
001810     05      ZEILE-GUELTIG-SW    PIC 9          VALUE ZERO.
001820          88 ZEILE-GUELTIG                      VALUE ZERO.
001830          88 ZEILE-UNGUELTIG                    VALUE 1.
001840
001850     05      ERSTE-ZEILE-SW      PIC 9          VALUE ZERO.
001860          88 ERSTE-ZEILE                        VALUE ZERO.
001870
001880     05      GEFUNDEN-SW         PIC 9          VALUE ZERO.
001890          88 STRECKE-GEFUNDEN                   VALUE 1.
001900     05      FILLER              PIC X(04).
001910*--------------------------------------------------------------------*
001920* weitere Arbeitsfelder: Praefix W
001930*--------------------------------------------------------------------*
001940 01          WORK-FELDER.
001950     05      W-FELD              OCCURS 9 TIMES    PIC X(30).
001960     05      W-ANZ-FELDER        PIC S9(04) COMP.
001970     05      W-PLUS1D-POS        PIC S9(04) COMP VALUE ZERO.
001980     05      W-TAGESTEXT         PIC X(30).
001990     05      W-ARR-TEXT          PIC X(30).
002000     05      W-ARR-HH            PIC S9(04) COMP.
002010     05      W-ARR-MI            PIC S9(04) COMP.
002020     05      W-DEP-HH            PIC S9(04) COMP.
002030     05      W-DEP-MI            PIC S9(04) COMP.
002040     05      W-DIFF-MIN          PIC S9(05).
002050     05      FILLER              PIC X(04).
002060
002070*--------------------------------------------------------------------*
002080* Datum-/Uhrzeitfelder, aufgebaut nach dem Muster der TAL-TIME/
002090* TAL-TIME-D/TAL-TIME-N REDEFINES-Gruppen des Lehrbetriebs
002100*--------------------------------------------------------------------*
002110 01          TAL-TIME-D.
002120     05      TAL-YY              PIC 9(02).
002130     05      TAL-MM               PIC 9(02).
002140     05      TAL-TT               PIC 9(02).
002150     05      FILLER              PIC X(02).
002160 01          TAL-TIME-N REDEFINES TAL-TIME-D.
002170     05      TAL-TIME-N6         PIC 9(06).
002180     05      FILLER              PIC X(02).
002190 01          TAL-HHMMSS.
002200     05      TAL-HH              PIC 9(02).
002210     05      TAL-MI              PIC 9(02).
002220     05      TAL-SS              PIC 9(02).
002230     05      TAL-HS              PIC 9(02).
002240     05      FILLER              PIC X(02).
002250 01          TAL-HHMMSS-N REDEFINES TAL-HHMMSS.
002260     05      TAL-TIME-N8         PIC 9(08).
002270     05      FILLER              PIC X(02).
002280 01          TAL-CENTURY         PIC 9(02) VALUE ZERO.
002290 01          TAL-TIMESTAMP-14    PIC 9(14) VALUE ZERO.
002300
002310*            Arbeitsbereich fuer den Streckenindex (Dedup nach
002320*            Staedtepaar, letzter Satz je Paar gewinnt)
002330 01          ROUTE-TABELLE.
002340     05      RT-EINTRAG          OCCURS 500 TIMES
002350                                  INDEXED BY RT-IX.
002360      10     RT-T-ROUTE-ID            PIC X(10).
002370      10     RT-T-DEPARTURE-CITY      PIC X(30).
002380      10     RT-T-ARRIVAL-CITY        PIC X(30).
002390      10     RT-T-DEPARTURE-TIME      PIC 9(04).
002400      10     RT-T-ARRIVAL-TIME        PIC 9(04).
002410      10     RT-T-ARRIVAL-DAY-OFFSET  PIC 9(01).
002420      10     RT-T-TRAIN-TYPE          PIC X(15).
002430      10     RT-T-DAYS-OF-OPERATION   PIC X(07).
002440      10     RT-T-FIRST-CLASS-RATE    PIC 9(05).
002450      10     RT-T-SECOND-CLASS-RATE   PIC 9(05).
002460      10     RT-T-DURATION-MIN        PIC 9(05) COMP.
002470      10     FILLER                   PIC X(10).
002480 01          RT-ANZ              PIC S9(04) COMP VALUE ZERO.
002490 01          MAX-ROUTEN          PIC S9(04) COMP VALUE 500.
002500
002510 01          CONN-PUFFER.
002520     COPY RLCONNC.
002530
002540 PROCEDURE DIVISION.
002550******************************************************************
002560* Steuerungs-Section
002570******************************************************************
002580 A100-STEUERUNG SECTION.
002590 A100-00.
002600     IF  SHOW-VERSION
002610         DISPLAY K-MODUL " Version: " K-PROG-START
002620         STOP RUN
002630     END-IF
002640
002650     PERFORM B000-VORLAUF
002660     IF NOT PRG-ABBRUCH
002670        PERFORM B100-VERARBEITUNG
002680     END-IF
002690     PERFORM B090-ENDE
002700     STOP RUN
002710     .
002720 A100-99.
002730     EXIT.
002740******************************************************************
002750* Vorlauf
002760******************************************************************
002770 B000-VORLAUF SECTION.
002780 B000-00.
002790     PERFORM C000-INIT
002800
002810     OPEN INPUT  RAILNET
002820     IF FILE-NOK
002830        DISPLAY "RLNETLDO: FEHLER BEIM OEFFNEN VON RAILNET " FILE-STATUS
002840        SET PRG-ABBRUCH TO TRUE
002850        EXIT SECTION
002860     END-IF
002870
002880     OPEN OUTPUT RLROUTEF
002890     OPEN OUTPUT RLERRF
002900     .
002910 B000-99.
002920     EXIT.
002930******************************************************************
002940* Ende
002950******************************************************************
002960 B090-ENDE SECTION.
002970 B090-00.
002980     IF NOT PRG-ABBRUCH
002990        PERFORM D000-ROUTEN-SCHREIBEN
003000        CLOSE RAILNET
003010     END-IF
003020
003030     CLOSE RLROUTEF
003040     CLOSE RLERRF
003050
003060     DISPLAY K-MODUL ": GELADEN=" C9-GELADEN
003070             " UEBERSPRUNGEN=" C9-UEBERSPRUNGEN
003080             " ROUTEN=" C9-ROUTEN
003090     .
003100 B090-99.
003110     EXIT.
003120******************************************************************
003130* Verarbeitung: Zeile fuer Zeile einlesen
003140******************************************************************
003150 B100-VERARBEITUNG SECTION.
003160 B100-00.
003170     SET ERSTE-ZEILE TO TRUE
003180     READ RAILNET
003190        AT END SET RAIL-EOF TO TRUE
003200     END-READ
003210
003220     PERFORM B110-ZEILE UNTIL RAIL-EOF
003230     .
003240 B100-99.
003250     EXIT.
003260******************************************************************
003270* eine Eingabezeile verarbeiten
003280******************************************************************
003290 B110-ZEILE SECTION.
003300 B110-00.
003310     SET ZEILE-GUELTIG TO TRUE
003320
003330     IF ERSTE-ZEILE
003340*       Kopfzeile ueberspringen
003350        SET ZEILE-UNGUELTIG TO TRUE
003360        MOVE ZERO TO ERSTE-ZEILE-SW
003370     ELSE
003380        IF RAILNET-RECORD(1:REC-LEN) = SPACES
003390           SET ZEILE-UNGUELTIG TO TRUE
003400        ELSE
003410           PERFORM C100-ZEILE-ZERLEGEN
003420        END-IF
003430     END-IF
003440
003450     IF ZEILE-GUELTIG
003460        PERFORM D100-ROUTE-MERGEN
003470        ADD 1 TO C9-GELADEN
003480     END-IF
003490
003500     READ RAILNET
003510        AT END SET RAIL-EOF TO TRUE
003520     END-READ
003530     .
003540 B110-99.
003550     EXIT.
003560******************************************************************
003570* Initialisierung
003580******************************************************************
003590 C000-INIT SECTION.
003600 C000-00.
003610     INITIALIZE SCHALTER
003620     MOVE ZERO TO C9-GELADEN C9-UEBERSPRUNGEN C9-ROUTEN RT-ANZ
003630     .
003640 C000-99.
003650     EXIT.
003660******************************************************************
003670* Zeile nach Spaltenlayout zerlegen und auf CONN-PUFFER abbilden
003680* (Fixspalten-Text, s. Spaltenlayout im Programmkopf; RAILNET ist
003690* KEINE Komma-Textdatei - Aenderung A.03.01/RL-1158)
003700 C100-ZEILE-ZERLEGEN SECTION.
003710 C100-00.
003720     INITIALIZE CONN-PUFFER
003730
003740     MOVE ZERO TO W-ANZ-FELDER
003750     PERFORM C105-FELD-LEEREN VARYING C4-I1 FROM 1 BY 1
003760             UNTIL C4-I1 > 9
003770
003780     IF REC-LEN >= 123
003790        MOVE RAILNET-RECORD(001:10) TO W-FELD(1)
003800        MOVE RAILNET-RECORD(011:30) TO W-FELD(2)
003810        MOVE RAILNET-RECORD(041:30) TO W-FELD(3)
003820        MOVE RAILNET-RECORD(071:04) TO W-FELD(4)
003830        MOVE RAILNET-RECORD(075:09) TO W-FELD(5)
003840        MOVE RAILNET-RECORD(084:15) TO W-FELD(6)
003850        MOVE RAILNET-RECORD(099:20) TO W-FELD(7)
003860        MOVE RAILNET-RECORD(119:05) TO W-FELD(8)
003870        MOVE 8 TO W-ANZ-FELDER
003880        IF REC-LEN >= 128
003890           MOVE RAILNET-RECORD(124:05) TO W-FELD(9)
003900           MOVE 9 TO W-ANZ-FELDER
003910        END-IF
003920     END-IF
003930
003940     IF W-ANZ-FELDER < 8
003950        SET ZEILE-UNGUELTIG TO TRUE
003960        MOVE "C100-00 " TO ER-SECTION OF RLERRF-RECORD
003970        MOVE "ZU WENIG FELDER IN RAILNET-ZEILE" TO
003980             ER-TEXT OF RLERRF-RECORD
003990        PERFORM Z999-ERRLOG
004000        EXIT SECTION
004010     END-IF
004020
004030     MOVE W-FELD(1)          TO CN-ROUTE-ID
004040     MOVE W-FELD(2)          TO CN-DEPARTURE-CITY
004050     MOVE W-FELD(3)          TO CN-ARRIVAL-CITY
004060     IF W-FELD(4) IS NUMERIC
004070        MOVE W-FELD(4)(1:4)  TO CN-DEPARTURE-TIME
004080     ELSE
004090        SET ZEILE-UNGUELTIG TO TRUE
004100     END-IF
004110
004120     PERFORM C110-ARRIVAL-ZERLEGEN
004130
004140     MOVE W-FELD(6)          TO CN-TRAIN-TYPE
004150     IF CN-TRAIN-TYPE = SPACES
004160        MOVE "UNKNOWN"       TO CN-TRAIN-TYPE
004170     END-IF
004180
004190     PERFORM C120-TAGE-ZERLEGEN
004200
004210     IF W-FELD(8) IS NUMERIC
004220        MOVE W-FELD(8)       TO CN-FIRST-CLASS-RATE
004230     ELSE
004240        SET ZEILE-UNGUELTIG TO TRUE
004250     END-IF
004260
004270     IF W-ANZ-FELDER >= 9 AND W-FELD(9) IS NUMERIC
004280        MOVE W-FELD(9)       TO CN-SECOND-CLASS-RATE
004290     ELSE
004300        MOVE ZERO            TO CN-SECOND-CLASS-RATE
004310     END-IF
004320
004330     IF CN-ROUTE-ID = SPACES
004340     OR CN-DEPARTURE-CITY = SPACES
004350     OR CN-ARRIVAL-CITY = SPACES
004360        SET ZEILE-UNGUELTIG TO TRUE
004370     END-IF
004380
004390     IF ZEILE-UNGUELTIG
004400        ADD 1 TO C9-UEBERSPRUNGEN
004410        MOVE "C100-01 " TO ER-SECTION OF RLERRF-RECORD
004420        MOVE "ZEILE UEBERSPRUNGEN - UNGUELTIGES FORMAT" TO
004430             ER-TEXT OF RLERRF-RECORD
004440        PERFORM Z999-ERRLOG
004450     ELSE
004460        PERFORM C200-DAUER-BERECHNEN
004470     END-IF
004480     .
004490 C100-99.
004500     EXIT.
004510******************************************************************
004520* ein Element von W-FELD leeren (PERFORM VARYING-Rumpf)
004530******************************************************************
004540 C105-FELD-LEEREN SECTION.
004550 C105-00.
004560     MOVE SPACES TO W-FELD(C4-I1)
004570     .
004580 C105-99.
004590     EXIT.
004600******************************************************************
004610* Ankunftszeit zerlegen - erkennt Marke "(+1d)"
004620******************************************************************
004630 C110-ARRIVAL-ZERLEGEN SECTION.
004640 C110-00.
004650     MOVE ZERO   TO CN-ARRIVAL-DAY-OFFSET
004660     MOVE ZERO   TO W-PLUS1D-POS
004670     MOVE SPACES TO W-ARR-TEXT
004680
004690     INSPECT W-FELD(5) TALLYING W-PLUS1D-POS
004700             FOR CHARACTERS BEFORE INITIAL "("
004710
004720     IF W-PLUS1D-POS < 30 AND W-FELD(5)(W-PLUS1D-POS + 1:1) = "("
004730        MOVE 1 TO CN-ARRIVAL-DAY-OFFSET
004740        MOVE W-FELD(5)(1:W-PLUS1D-POS) TO W-ARR-TEXT
004750     ELSE
004760        MOVE W-FELD(5) TO W-ARR-TEXT
004770     END-IF
004780
004790     IF W-ARR-TEXT(1:4) IS NUMERIC
004800        MOVE W-ARR-TEXT(1:4) TO CN-ARRIVAL-TIME
004810     ELSE
004820        SET ZEILE-UNGUELTIG TO TRUE
004830     END-IF
004840     .
004850 C110-99.
004860     EXIT.
004870******************************************************************
004880* Wochentagsmaske aus Text (Daily/Sat-Sun/X-Y/Liste) ermitteln
004890******************************************************************
004900 C120-TAGE-ZERLEGEN SECTION.
004910 C120-00.
004920     MOVE "-------" TO CN-DAYS-OF-OPERATION
004930     MOVE W-FELD(7) TO W-TAGESTEXT
004940     INSPECT W-TAGESTEXT CONVERTING
004950        "abcdefghijklmnopqrstuvwxyz" TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
004960
004970     IF W-TAGESTEXT(1:5) = "DAILY"
004980        MOVE "1111111" TO CN-DAYS-OF-OPERATION
004990        EXIT SECTION
005000     END-IF
005010
005020     IF W-TAGESTEXT(4:1) = "-"
005030*       Bereich "X-Y", z.B. SAT-SUN oder FRI-SUN
005040        PERFORM C121-TAGESBEREICH
005050     ELSE
005060        PERFORM C122-TAGESLISTE
005070     END-IF
005080     .
005090 C120-99.
005100     EXIT.
005110******************************************************************
005120* Tagesbereich X-Y, vorwaerts durch die Woche gerechnet
005130******************************************************************
005140 C121-TAGESBEREICH SECTION.
005150 C121-00.
005160     MOVE ZERO TO C4-I1 C4-I2
005170     PERFORM C121-FIND-TAGNR VARYING C4-I3 FROM 1 BY 1
005180             UNTIL C4-I3 > 7
005190
005200     IF C4-I1 = ZERO OR C4-I2 = ZERO
005210        EXIT SECTION
005220     END-IF
005230
005240     MOVE C4-I1 TO C4-I3 C4-FELDNR
005250     PERFORM C123-TAG-SETZEN
005260     PERFORM C121-NAECHSTER-TAG UNTIL C4-I3 = C4-I2
005270     .
005280 C121-99.
005290     EXIT.
005300 C121-FIND-TAGNR SECTION.
005310 C121-F0.
005320     IF W-TAGESTEXT(1:3) = K-WTAG(C4-I3)
005330        MOVE C4-I3 TO C4-I1
005340     END-IF
005350     IF W-TAGESTEXT(5:3) = K-WTAG(C4-I3)
005360        MOVE C4-I3 TO C4-I2
005370     END-IF
005380     .
005390 C121-F9.
005400     EXIT.
005410 C121-NAECHSTER-TAG SECTION.
005420 C121-N0.
005430     ADD 1 TO C4-I3
005440     IF C4-I3 > 7
005450        MOVE 1 TO C4-I3
005460     END-IF
005470     MOVE C4-I3 TO C4-FELDNR
005480     PERFORM C123-TAG-SETZEN
005490     .
005500 C121-N9.
005510     EXIT.
005520******************************************************************
005530* Tagesliste, kommagetrennte Einzeltage
005540******************************************************************
005550 C122-TAGESLISTE SECTION.
005560 C122-00.
005570     MOVE ZERO TO C4-ANZ
005580     MOVE SPACES TO W-FELD(1) W-FELD(2) W-FELD(3) W-FELD(4)
005590                    W-FELD(5) W-FELD(6) W-FELD(7)
005600     UNSTRING W-TAGESTEXT DELIMITED BY ","
005610         INTO W-FELD(1) W-FELD(2) W-FELD(3) W-FELD(4)
005620              W-FELD(5) W-FELD(6) W-FELD(7)
005630         TALLYING IN C4-ANZ
005640     END-UNSTRING
005650
005660     PERFORM C122-EIN-TOKEN VARYING C4-I1 FROM 1 BY 1
005670             UNTIL C4-I1 > C4-ANZ
005680     .
005690 C122-99.
005700     EXIT.
005710 C122-EIN-TOKEN SECTION.
005720 C122-E0.
005730     PERFORM C122-TOKEN-VGL VARYING C4-I3 FROM 1 BY 1
005740             UNTIL C4-I3 > 7
005750     .
005760 C122-E9.
005770     EXIT.
005780 C122-TOKEN-VGL SECTION.
005790 C122-T0.
005800     IF W-FELD(C4-I1)(1:3) = K-WTAG(C4-I3)
005810        MOVE C4-I3 TO C4-FELDNR
005820        PERFORM C123-TAG-SETZEN
005830     END-IF
005840     .
005850 C122-T9.
005860     EXIT.
005870******************************************************************
005880* einzelnes Tagesflag auf "1" setzen (C4-FELDNR = Wochentagnummer)
005890******************************************************************
005900 C123-TAG-SETZEN SECTION.
005910 C123-00.
005920     MOVE "1" TO CN-DAYS-OF-OPERATION(C4-FELDNR:1)
005930     .
005940 C123-99.
005950     EXIT.
005960******************************************************************
005970* Fahrzeit in Minuten, inkl. Mitternachtsueberlauf (BUSINESS RULE
005980* "Route duration")
005990******************************************************************
006000 C200-DAUER-BERECHNEN SECTION.
006010 C200-00.
006020     DIVIDE CN-ARRIVAL-TIME   BY 100 GIVING W-ARR-HH REMAINDER W-ARR-MI
006030     DIVIDE CN-DEPARTURE-TIME BY 100 GIVING W-DEP-HH REMAINDER W-DEP-MI
006040
006050     COMPUTE W-DIFF-MIN =
006060         (W-ARR-HH * 60 + W-ARR-MI) - (W-DEP-HH * 60 + W-DEP-MI)
006070
006080     IF W-DIFF-MIN < ZERO
006090        ADD 1440 TO W-DIFF-MIN
006100     END-IF
006110
006120     IF CN-ARRIVAL-DAY-OFFSET = 1
006130        ADD 1440 TO W-DIFF-MIN
006140        IF W-DIFF-MIN < ZERO
006150           ADD 1440 TO W-DIFF-MIN
006160        END-IF
006170     END-IF
006180
006190     MOVE W-DIFF-MIN TO CN-DURATION-MIN
006200     .
006210 C200-99.
006220     EXIT.
006230******************************************************************
006240* Streckenindex mergen: letzter Satz je Staedtepaar gewinnt
006250* (BATCH FLOW 1.5 - Aufbau ROUTE-Index)
006260******************************************************************
006270 D100-ROUTE-MERGEN SECTION.
006280 D100-00.
006290     MOVE ZERO TO GEFUNDEN-SW
006300     MOVE ZERO TO C4-FUND-IX
006310     PERFORM D110-ROUTE-SUCHEN VARYING C4-I1 FROM 1 BY 1
006320             UNTIL C4-I1 > RT-ANZ OR STRECKE-GEFUNDEN
006330
006340     IF STRECKE-GEFUNDEN
006350        SET RT-IX TO C4-FUND-IX
006360     ELSE
006370        IF RT-ANZ < MAX-ROUTEN
006380           ADD 1 TO RT-ANZ
006390           ADD 1 TO C9-ROUTEN
006400           SET RT-IX TO RT-ANZ
006410        ELSE
006420*          Tabelle voll - Zeile kann nicht indiziert werden
006430           EXIT SECTION
006440        END-IF
006450     END-IF
006460
006470     MOVE CN-ROUTE-ID             TO RT-T-ROUTE-ID(RT-IX)
006480     MOVE CN-DEPARTURE-CITY       TO RT-T-DEPARTURE-CITY(RT-IX)
006490     MOVE CN-ARRIVAL-CITY         TO RT-T-ARRIVAL-CITY(RT-IX)
006500     MOVE CN-DEPARTURE-TIME       TO RT-T-DEPARTURE-TIME(RT-IX)
006510     MOVE CN-ARRIVAL-TIME         TO RT-T-ARRIVAL-TIME(RT-IX)
006520     MOVE CN-ARRIVAL-DAY-OFFSET   TO RT-T-ARRIVAL-DAY-OFFSET(RT-IX)
006530     MOVE CN-TRAIN-TYPE           TO RT-T-TRAIN-TYPE(RT-IX)
006540     MOVE CN-DAYS-OF-OPERATION    TO RT-T-DAYS-OF-OPERATION(RT-IX)
006550     MOVE CN-FIRST-CLASS-RATE     TO RT-T-FIRST-CLASS-RATE(RT-IX)
006560     MOVE CN-SECOND-CLASS-RATE    TO RT-T-SECOND-CLASS-RATE(RT-IX)
006570     MOVE CN-DURATION-MIN         TO RT-T-DURATION-MIN(RT-IX)
006580     .
006590 D100-99.
006600     EXIT.
006610 D110-ROUTE-SUCHEN SECTION.
006620 D110-00.
006630*    Vergleich ohne Gross-/Kleinschreibung wird bereits beim Laden
006640*    sichergestellt (RAILNET liefert die Staedtenamen konsistent);
006650*    Schluessel ist das Staedtepaar Abfahrt/Ankunft.
006660     IF RT-T-DEPARTURE-CITY(C4-I1) = CN-DEPARTURE-CITY
006670     AND RT-T-ARRIVAL-CITY(C4-I1)  = CN-ARRIVAL-CITY
006680        MOVE C4-I1 TO C4-FUND-IX
006690        SET STRECKE-GEFUNDEN TO TRUE
006700     END-IF
006710     .
006720 D110-99.
006730     EXIT.
006740******************************************************************
006750* Streckenindex RLROUTEF fortschreiben
006760******************************************************************
006770 D000-ROUTEN-SCHREIBEN SECTION.
006780 D000-00.
006790     PERFORM D010-ROUTE-ZEILE VARYING RT-IX FROM 1 BY 1
006800             UNTIL RT-IX > RT-ANZ
006810     .
006820 D000-99.
006830     EXIT.
006840 D010-ROUTE-ZEILE SECTION.
006850 D010-00.
006860     MOVE RT-T-ROUTE-ID(RT-IX)
006870        TO RT-ROUTE-ID OF RLROUTEF-RECORD
006880     MOVE RT-T-DEPARTURE-CITY(RT-IX)
006890        TO RT-DEPARTURE-CITY OF RLROUTEF-RECORD
006900     MOVE RT-T-ARRIVAL-CITY(RT-IX)
006910        TO RT-ARRIVAL-CITY OF RLROUTEF-RECORD
006920     MOVE RT-T-DEPARTURE-TIME(RT-IX)
006930        TO RT-DEPARTURE-TIME OF RLROUTEF-RECORD
006940     MOVE RT-T-ARRIVAL-TIME(RT-IX)
006950        TO RT-ARRIVAL-TIME OF RLROUTEF-RECORD
006960     MOVE RT-T-ARRIVAL-DAY-OFFSET(RT-IX)
006970        TO RT-ARRIVAL-DAY-OFFSET OF RLROUTEF-RECORD
006980     MOVE RT-T-TRAIN-TYPE(RT-IX)
006990        TO RT-TRAIN-TYPE OF RLROUTEF-RECORD
007000     MOVE RT-T-DAYS-OF-OPERATION(RT-IX)
007010        TO RT-DAYS-OF-OPERATION OF RLROUTEF-RECORD
007020     MOVE RT-T-FIRST-CLASS-RATE(RT-IX)
007030        TO RT-FIRST-CLASS-RATE OF RLROUTEF-RECORD
007040     MOVE RT-T-SECOND-CLASS-RATE(RT-IX)
007050        TO RT-SECOND-CLASS-RATE OF RLROUTEF-RECORD
007060     MOVE RT-T-DURATION-MIN(RT-IX)
007070        TO RT-DURATION-MIN OF RLROUTEF-RECORD
007080     WRITE RLROUTEF-RECORD
007090     .
007100 D010-99.
007110     EXIT.
007120******************************************************************
007130* Fehlerprotokoll schreiben
007140******************************************************************
007150 Z999-ERRLOG SECTION.
007160 Z999-00.
007170     PERFORM U200-TIMESTAMP
007180     MOVE TAL-TIMESTAMP-14    TO ER-TIMESTAMP OF RLERRF-RECORD
007190     MOVE K-MODUL             TO ER-MODUL     OF RLERRF-RECORD
007200     MOVE C9-GELADEN          TO ER-SATZ-NR   OF RLERRF-RECORD
007210     WRITE RLERRF-RECORD
007220     .
007230 Z999-99.
007240     EXIT.
007250******************************************************************
007260* TIMESTAMP erstellen (ersetzt TAL-Routine "TIME" des Lehrbetriebs;
007270* Jahrhundertfenster gemaess Aenderung A.02.02)
007280******************************************************************
007290 U200-TIMESTAMP SECTION.
007300 U200-00.
007310     ACCEPT TAL-TIME-D  FROM DATE
007320     ACCEPT TAL-HHMMSS  FROM TIME
007330
007340     IF TAL-YY < 50
007350        MOVE 20 TO TAL-CENTURY
007360     ELSE
007370        MOVE 19 TO TAL-CENTURY
007380     END-IF
007390
007400     COMPUTE TAL-TIMESTAMP-14 =
007410         TAL-CENTURY * 1000000000000
007420       + TAL-YY      * 10000000000
007430       + TAL-MM      * 100000000
007440       + TAL-TT      * 1000000
007450       + TAL-HH      * 10000
007460       + TAL-MI      * 100
007470       + TAL-SS
007480     .
007490 U200-99.
007500     EXIT.
